000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESLOAD.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/13.
000600 DATE-COMPILED. 03/11/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          OPENS THE RESULT FILE NAMED BY THE CALLER, READS THE
001200*          HEADER LINE AND THE RH-RR-COUNT BEAT LINES THAT
001300*          FOLLOW IT INTO THE IN-MEMORY BEAT TABLE, AND VALIDATES
001400*          THE HEADER.  ALSO PROVIDES THE "STANDARD TEXT EXPORT"
001500*          OF THE RAW RR COLUMN USED BY DATA COLLECTIONS FOR
001600*          SPOT-CHECKING A RESULT AGAINST THE SOURCE DEVICE LOG.
001700*
001800*          CARRIES OVER DALYEDIT'S SHAPE - ONE INPUT FILE READ
001900*          UNTIL END, ONE VALIDATION PASS, ONE OUTPUT FILE - BUT
002000*          DALYEDIT'S SORTED-TREATMENT-FILE PAIR BECOMES A SINGLE
002100*          RESULT FILE PLUS THE BEATS EXPORT FILE HERE.
002200******************************************************************
002300* CHANGE LOG
002400* ---------- ---- ------------------------------------------------
002500* 03/11/13   SRB  INITIAL VERSION.                                031113  
002600* 03/18/13   SRB  ADDED 700-WRITE-BEATS-EXPORT FOR DATA           031813  
002700*                 COLLECTIONS (TICKET #4471).
002800* 03/26/13   SRB  SKIP BEAT LINES WITH MISSING TIME/RR INSTEAD    032613
002900*                 OF ABENDING THE WHOLE RESULT.
003000* 11/14/98   SRB  Y2K REVIEW - RH-DATE IS EPOCH MILLISECONDS,     111498
003100*                 NOT A 2-DIGIT YEAR.  NO CHANGES REQUIRED.
003150* 05/07/13   SRB  THE 03/26/13 ENTRY ABOVE WAS NEVER ACTUALLY     050713
003160*                 WIRED UP - 200-LOAD-BEAT-TABLE NEVER LOOKED AT
003170*                 BE-TIME/BE-RR AND BEATS-SKIPPED NEVER MOVED OFF
003180*                 ZERO.  SPLIT THE TABLE-SLOT INDEX (BT-IDX) FROM
003190*                 THE RAW-LINE COUNT (W-LINE-IDX) SO A SKIPPED
003200*                 LINE NO LONGER CONSUMES A BEAT-TABLE SLOT, AND
003210*                 ADDED 250-LOG-SKIPPED-BEAT TO ACTUALLY COUNT
003220*                 AND LOG THE SKIP (TICKET #4471).
003223* 05/08/13   TJF  STANDARDS REVIEW OF THE 05/07/13 CHANGE -         050813
003225*                 SET BT-BEAT-COUNT TO BEATS-LOADED WILL NOT
003226*                 COMPILE, NEITHER OPERAND IS AN INDEX-NAME.
003227*                 CORRECTED TO MOVE.  ALSO CHANGED MORE-BEATS-SW
003228*                 BACK TO A 77-LEVEL ITEM PER SHOP STANDARD.
003230******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT SYSOUT
004300     ASSIGN TO UT-S-SYSOUT
004400       ORGANIZATION IS SEQUENTIAL.
004500
004600     SELECT RES-FILE
004700     ASSIGN TO UT-S-RESULT
004800       ORGANIZATION IS LINE SEQUENTIAL
004900       FILE STATUS IS IFCODE.
005000
005100     SELECT BEATS-FILE
005200     ASSIGN TO UT-S-BEATSOUT
005300       ORGANIZATION IS LINE SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  SYSOUT
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 130 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS SYSOUT-REC.
006400 01  SYSOUT-REC                     PIC X(130).
006500
006600****** ONE RESULT FILE IS ONE HEADER LINE FOLLOWED BY
006700****** RH-RR-COUNT BEAT-EVENT LINES, ALL 80 BYTES WIDE
006800 FD  RES-FILE
006900     RECORD CONTAINS 80 CHARACTERS
007000     DATA RECORD IS RES-FILE-LINE.
007100 01  RES-FILE-LINE                  PIC X(80).
007200
007300 FD  BEATS-FILE
007400     RECORD CONTAINS 5 CHARACTERS
007500     DATA RECORD IS BEATS-FILE-LINE.
007600 01  BEATS-FILE-LINE                PIC 9(05).
007700
007800 WORKING-STORAGE SECTION.
007900 01  FILE-STATUS-CODES.
008000     05  IFCODE                  PIC X(2).
008100         88 CODE-READ     VALUE SPACES.
008200         88 NO-MORE-DATA  VALUE "10".
008300     05  OFCODE                  PIC X(2).
008400         88 CODE-WRITE    VALUE SPACES.
008500
008600 COPY RESABEND.
008700
008800 01  WS-DATE-FIELDS.
008900     05  WS-DATE-NUM                 PIC 9(06).
009000     05  WS-DATE-ALT REDEFINES WS-DATE-NUM.
009100         10  WS-DATE-YY              PIC 9(02).
009200         10  WS-DATE-MM              PIC 9(02).
009300         10  WS-DATE-DD              PIC 9(02).
009400     05  FILLER                      PIC X(04).
009500
009600 01  WS-HEADER-SCAN-AREA.
009700     05  WS-HDR-BYTES                PIC X(80).
009800     05  WS-HDR-PIECES REDEFINES WS-HDR-BYTES.
009900         10  WS-HDR-PIECE OCCURS 20 TIMES PIC X(04).
010000
010100 01  WS-BEAT-SCAN-AREA.
010200     05  WS-BEAT-BYTES               PIC X(15).
010300     05  WS-BEAT-NUMERIC REDEFINES WS-BEAT-BYTES.
010400         10  WS-BEAT-TIME            PIC 9(10).
010500         10  WS-BEAT-RR              PIC 9(05).
010600
010700 01  COUNTERS-AND-ACCUMULATORS.
010800     05  RECORDS-READ                PIC S9(9) COMP.
010900     05  BEATS-LOADED                PIC S9(9) COMP.
011000     05  BEATS-SKIPPED               PIC S9(9) COMP.
011050     05  W-LINE-IDX                  PIC 9(05) COMP.
011100     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
011150     05  FILLER                      PIC X(01).
011200
011210 01  WS-SKIP-MSG-FIELDS.
011220     05  WS-SKIP-RECNO               PIC ZZZZZZZZ9.
011230     05  FILLER                      PIC X(01).
011240
011250 01  WS-SKIP-MSG-ALT REDEFINES WS-SKIP-MSG-FIELDS.
011260     05  FILLER                      PIC X(10).
011270
011300 77  MORE-BEATS-SW                  PIC X(01) VALUE SPACE.
011400     88  NO-MORE-BEATS                VALUE "N".
011500
011600 LINKAGE SECTION.
011700 01  LK-RESULT-FILE-NAME             PIC X(80).
011800 COPY RESHDR.
011900 01  RETURN-CD                      PIC S9(4) COMP.
012000
012100 PROCEDURE DIVISION USING LK-RESULT-FILE-NAME,
012200                           RESULT-HEADER-REC,
012300                           BEAT-TABLE-AREA,
012400                           RETURN-CD.
012500 000-MAINLINE.
012600     MOVE "000-MAINLINE" TO PARA-NAME.
012700     MOVE ZERO TO RETURN-CD.
012800     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
012900     IF RETURN-CD NOT = ZERO
013000        GO TO 900-EXIT.
013100     PERFORM 200-LOAD-BEAT-TABLE THRU 200-EXIT
013200             VARYING W-LINE-IDX FROM 1 BY 1
013300             UNTIL W-LINE-IDX > RH-RR-COUNT
013400                OR NO-MORE-BEATS.
013500     PERFORM 300-VALIDATE-HEADER THRU 300-EXIT.
013600     PERFORM 700-WRITE-BEATS-EXPORT THRU 700-EXIT.
013700     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
013800 900-EXIT.
013900     GOBACK.
014000
014100*****************************************************************
014200* 100-HOUSEKEEPING - OPEN THE NAMED RESULT FILE, READ THE FIRST
014300* (HEADER) LINE INTO RESULT-HEADER-REC.
014400*****************************************************************
014500 100-HOUSEKEEPING.
014600     MOVE "100-HOUSEKEEPING" TO PARA-NAME.
014700     MOVE ZERO TO RECORDS-READ, BEATS-LOADED, BEATS-SKIPPED.
014800     MOVE SPACE TO MORE-BEATS-SW.
014900     MOVE ZERO TO BT-BEAT-COUNT.
014950     SET BT-IDX TO 1.
015000
015100     OPEN INPUT RES-FILE.
015200     OPEN OUTPUT BEATS-FILE, SYSOUT.
015300
015400     READ RES-FILE INTO RESULT-HEADER-REC
015500         AT END
015600         MOVE "** RESULT FILE HAS NO HEADER RECORD"
015700              TO ABEND-REASON
015800         MOVE -1 TO RETURN-CD
015900     END-READ.
016000     ADD +1 TO RECORDS-READ.
016100 100-EXIT.
016200     EXIT.
016300
016400*****************************************************************
016500* 200-LOAD-BEAT-TABLE - READ RH-RR-COUNT BEAT LINES INTO THE
016600* BEAT-TABLE.  A LINE WITH NO TIME/RR AVAILABLE (END OF FILE
016700* REACHED EARLY) IS SKIPPED, LOGGED, AND DOES NOT FAIL THE JOB.
016800*****************************************************************
016900 200-LOAD-BEAT-TABLE.
017000     MOVE "200-LOAD-BEAT-TABLE" TO PARA-NAME.
017100     IF BT-IDX > 20000
017200        MOVE "** RESULT TOO LARGE FOR BEAT-TABLE"
017300             TO ABEND-REASON
017400        MOVE -1 TO RETURN-CD
017500        GO TO 1000-ABEND-RTN.
017600
017700     READ RES-FILE INTO RESULT-HEADER-REC
017800         AT END
017900         MOVE "N" TO MORE-BEATS-SW
018000         GO TO 200-EXIT
018100     END-READ.
018200     ADD +1 TO RECORDS-READ.
018300
018350     IF BE-TIME IS NOT NUMERIC OR BE-RR IS NOT NUMERIC
018360        PERFORM 250-LOG-SKIPPED-BEAT THRU 250-EXIT
018370        GO TO 200-EXIT.
018380
018400     MOVE BE-TIME TO BT-TIME-MS(BT-IDX).
018500     MOVE BE-RR   TO BT-RR-MS(BT-IDX).
018600     ADD +1 TO BEATS-LOADED.
018700     MOVE BEATS-LOADED TO BT-BEAT-COUNT.
018750     SET BT-IDX UP BY 1.
018800 200-EXIT.
018900     EXIT.
019000
019050*****************************************************************
019060* 250-LOG-SKIPPED-BEAT - BE-TIME/BE-RR NOT BOTH PRESENT.  THE
019070* LINE IS DROPPED WITHOUT CONSUMING A BEAT-TABLE SLOT; RESLOAD
019080* KEEPS LOADING THE REST OF THE RESULT RATHER THAN ABENDING.
019090*****************************************************************
019100 250-LOG-SKIPPED-BEAT.
019110     MOVE "250-LOG-SKIPPED-BEAT" TO PARA-NAME.
019120     ADD +1 TO BEATS-SKIPPED.
019130     MOVE RECORDS-READ TO WS-SKIP-RECNO.
019140     MOVE SPACES TO SYSOUT-REC.
019150     STRING "** BEAT LINE SKIPPED - NO TIME/RR, RECORD "
019160                                       DELIMITED BY SIZE
019170            WS-SKIP-RECNO              DELIMITED BY SIZE
019180            INTO SYSOUT-REC
019190     END-STRING.
019200     WRITE SYSOUT-REC.
019210 250-EXIT.
019220     EXIT.
019300
019400*****************************************************************
019450* 300-VALIDATE-HEADER - REJECT THE WHOLE RESULT IF THE ID IS
019470* MISSING/ZERO; DURATION AND DATE ARE UNSIGNED DISPLAY FIELDS
019480* SO THEY ARE ALWAYS "PRESENT" ONCE THE HEADER LINE IS READ.
019490*****************************************************************
019600 300-VALIDATE-HEADER.
019700     MOVE "300-VALIDATE-HEADER" TO PARA-NAME.
019800     IF RH-ID = ZERO
019900        MOVE "Creating result from JSON: invalid or missing data."
020000             TO ABEND-REASON
020100        MOVE -1 TO RETURN-CD
020200        GO TO 1000-ABEND-RTN.
020300 300-EXIT.
020400     EXIT.
020500
020600*****************************************************************
020700* 700-WRITE-BEATS-EXPORT - ONE LINE PER LOADED BEAT, RR ONLY.
020800*****************************************************************
020900 700-WRITE-BEATS-EXPORT.
021000     MOVE "700-WRITE-BEATS-EXPORT" TO PARA-NAME.
021100     PERFORM 710-WRITE-ONE-BEAT THRU 710-EXIT
021200             VARYING BT-IDX FROM 1 BY 1
021300             UNTIL BT-IDX > BT-BEAT-COUNT.
021400 700-EXIT.
021500     EXIT.
021600
021700 710-WRITE-ONE-BEAT.
021800     MOVE BT-RR-MS(BT-IDX) TO BEATS-FILE-LINE.
021900     WRITE BEATS-FILE-LINE.
022000 710-EXIT.
022100     EXIT.
022200
022300 800-CLOSE-FILES.
022400     MOVE "800-CLOSE-FILES" TO PARA-NAME.
022500     CLOSE RES-FILE, BEATS-FILE, SYSOUT.
022600 800-EXIT.
022700     EXIT.
022800
022900 1000-ABEND-RTN.
023000     MOVE "1000-ABEND-RTN" TO PARA-NAME.
023100     WRITE SYSOUT-REC FROM ABEND-REC.
023200     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
023300     GO TO 900-EXIT.
