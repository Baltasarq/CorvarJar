000100******************************************************************
000200* RESSIG  -  WORKING SIGNAL TABLES PASSED BETWEEN THE STEPS OF   *
000300*            THE ANALYSIS PIPELINE (RESFILT/RESINTRP/RESSTAT/    *
000400*            RESSTRS/RESSPEC).  EACH STEP RECEIVES ONLY THE      *
000500*            GROUPS IT NEEDS ON ITS CALL - SEE THE LINKAGE        *
000600*            SECTION OF EACH PROGRAM.                            *
000700*                                                                *
000800*  SRB 03/11/13 - NEW MEMBER, SIZED FOR A MULTI-HOUR HOLTER      *
000900*                 SEGMENT SAMPLED AT 4HZ.  RAISE THE OCCURS      *
001000*                 LIMITS TOGETHER IF A LONGER SESSION IS EVER    *
001100*                 APPROVED - SEE TICKET #4471.                   *
001200******************************************************************
001300 01  FILTERED-SERIES-AREA.
001400     05  FS-COUNT                    PIC 9(05) COMP.
001500     05  FS-ENTRY OCCURS 20000 TIMES INDEXED BY FS-IDX.
001600         10  FS-HR                   PIC S9(4)V9(5) COMP-3.
001700         10  FS-RR                   PIC S9(4)V9(5) COMP-3.
001800         10  FS-TIME-SEC             PIC S9(7)V9(3) COMP-3.
001810
001820******************************************************************
001830* UNFILTERED-SERIES-AREA - SNAPSHOT OF THE RAW HR/RR PAIR TAKEN
001840* AT LOAD TIME, BEFORE RESFILT'S REPLACE-NEXT-BEAT CORRECTION
001850* OVERWRITES FS-HR/FS-RR IN PLACE.  RESRPT'S VERBOSE LOG NEEDS
001860* THE TRUE PRE-FILTER VALUES, NOT WHAT IS LEFT IN FS-ENTRY AFTER
001870* FILTERING RUNS (SRB 05/07/13, TICKET #4471).
001880******************************************************************
001890 01  UNFILTERED-SERIES-AREA.
001900     05  UF-COUNT                    PIC 9(05) COMP.
001910     05  UF-ENTRY OCCURS 20000 TIMES INDEXED BY UF-IDX.
001920         10  UF-HR                   PIC S9(4)V9(5) COMP-3.
001930         10  UF-RR                   PIC S9(4)V9(5) COMP-3.
001940
002000 01  INTERP-SERIES-AREA.
002100     05  IS-COUNT                    PIC 9(05) COMP.
002200     05  IS-ENTRY OCCURS 30000 TIMES INDEXED BY IS-IDX.
002300         10  IS-AXIS-SEC             PIC S9(7)V9(3) COMP-3.
002400         10  IS-HR                   PIC S9(4)V9(5) COMP-3.
002500
002600******************************************************************
002700* SPECTRUM WORK AREA - PADDEDLEN IS THE SMALLEST POWER OF TWO    *
002800* THAT COVERS THE LONGEST OF THE FIVE OVERLAPPING ANALYSIS       *
002900* WINDOWS.  8192 COVERS A WINDOW OF UP TO JUST UNDER 35 MINUTES  *
003000* AT 4HZ, WHICH IS THE PRACTICAL CEILING FOR THIS BATCH.         *
003100******************************************************************
003200 01  FFT-WORK-AREA.
003300     05  FFT-LENGTH                  PIC 9(05) COMP.
003400     05  FFT-ENTRY OCCURS 16384 TIMES INDEXED BY FFT-IDX.
003500         10  FFT-RE                  PIC S9(9)V9(6) COMP-3.
003600         10  FFT-IM                  PIC S9(9)V9(6) COMP-3.
003700
003800 01  SPECTRUM-SERIES-AREA.
003900     05  SP-LENGTH                   PIC 9(05) COMP.
004000     05  SP-ENTRY OCCURS 8192 TIMES INDEXED BY SP-IDX.
004100         10  SP-FREQ-HZ              PIC S9(3)V9(5) COMP-3.
004200         10  SP-POWER                PIC S9(9)V9(4) COMP-3.
