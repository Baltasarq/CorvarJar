000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESMATH.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/11/13.
000600 DATE-COMPILED. 03/11/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          SHARED TRANSCENDENTAL-FUNCTION UTILITY FOR THE CORVAR
001300*          HRV BATCH SUITE.  THE SHOP COMPILER HAS NO SQRT/LN/
001400*          EXP/SIN/COS INTRINSICS, SO RESSTAT, RESSTRS AND
001500*          RESSPEC ALL CALL IN HERE WITH A ONE-CHARACTER
001600*          FUNCTION CODE, ONE ARGUMENT AND GET ONE RESULT BACK -
001700*          THE SAME CALC-TYPE-SW CONVENTION CLCLBCST USES FOR
001800*          LAB/EQUIPMENT COSTING.
001900*
002000*          ALL FIVE ROUTINES ARE FIXED-ITERATION NEWTON OR
002100*          TAYLOR-SERIES EXPANSIONS.  THEY ARE NOT THE FASTEST
002200*          WAY TO DO THIS BUT THEY ARE THE ONLY WAY THAT DOES
002300*          NOT REQUIRE A NEWER COMPILER.
002400*
002500******************************************************************
002600* CHANGE LOG
002700* ---------- ---- ------------------------------------------------
002800* 03/11/13   SRB  INITIAL VERSION - SQRT AND LN ONLY, FOR RESSTAT.031113  
002900* 03/19/13   SRB  ADDED EXP/SIN/COS FOR RESSTRS AND RESSPEC       031913  
003000*                 (TICKET #4471).
003100* 04/02/13   SRB  WIDENED MATH-ARG/MATH-RESULT TO S9(9)V9(9) -    040213  
003200*                 SPECTRUM BAND SUMS WERE OVERFLOWING S9(5)V9(9).
003300* 04/09/13   SRB  RECODED EVERY LOOP TO AN OUT-OF-LINE PERFORM -  040913  
003400*                 SHOP STANDARDS REVIEW FLAGGED THE INLINE
003500*                 PERFORM/END-PERFORM BLOCKS (TICKET #4471).
003600* 11/14/98   SRB  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,     111498  
003700*                 NO CHANGES REQUIRED.  SIGNED OFF.
003750* 05/08/13   TJF  SHOP STANDARDS SWEEP - MOVED RETURN-CD BACK TO     050813
003760*                 A 77-LEVEL ITEM, NO OTHER CHANGES REQUIRED.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     CLASS NUMERIC-SIGN-CHARS IS "+" "-".
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 01  MATH-CONSTANTS.
005100     05  W-PI                        PIC S9(1)V9(9) COMP-3
005200                                      VALUE 3.141592654.
005300     05  W-TWO-PI                    PIC S9(1)V9(9) COMP-3
005400                                      VALUE 6.283185307.
005500     05  W-LN2                       PIC S9(1)V9(9) COMP-3
005600                                      VALUE 0.693147181.
005700
005800 01  SQRT-WORK-FIELDS.
005900     05  W-SQRT-X                    PIC S9(9)V9(9) COMP-3.
006000     05  W-SQRT-ITER                 PIC 9(02) COMP.
006100
006200 01  SQRT-WORK-ALT REDEFINES SQRT-WORK-FIELDS.
006300     05  FILLER                      PIC X(08).
006400
006500 01  LN-WORK-FIELDS.
006600     05  W-LN-M                      PIC S9(9)V9(9) COMP-3.
006700     05  W-LN-K                      PIC S9(4) COMP.
006800     05  W-LN-Y                      PIC S9(9)V9(9) COMP-3.
006900     05  W-LN-Y2                     PIC S9(9)V9(9) COMP-3.
007000     05  W-LN-TERM                   PIC S9(9)V9(9) COMP-3.
007100     05  W-LN-SUM                    PIC S9(9)V9(9) COMP-3.
007200     05  W-LN-N                      PIC 9(02) COMP.
007300
007400 01  LN-WORK-ALT REDEFINES LN-WORK-FIELDS.
007500     05  FILLER                      PIC X(32).
007600
007700 01  EXP-WORK-FIELDS.
007800     05  W-EXP-X                     PIC S9(9)V9(9) COMP-3.
007900     05  W-EXP-K                     PIC 9(02) COMP.
008000     05  W-EXP-TERM                  PIC S9(9)V9(9) COMP-3.
008100     05  W-EXP-SUM                   PIC S9(9)V9(9) COMP-3.
008200     05  W-EXP-N                     PIC 9(02) COMP.
008300     05  W-EXP-SQUARES-LEFT          PIC 9(02) COMP.
008400
008500 01  EXP-WORK-ALT REDEFINES EXP-WORK-FIELDS.
008600     05  FILLER                      PIC X(20).
008700
008800 01  TRIG-WORK-FIELDS.
008900     05  W-TRIG-X                    PIC S9(9)V9(9) COMP-3.
009000     05  W-TRIG-X2                   PIC S9(9)V9(9) COMP-3.
009100     05  W-TRIG-TERM                 PIC S9(9)V9(9) COMP-3.
009200     05  W-TRIG-SUM                  PIC S9(9)V9(9) COMP-3.
009300     05  W-TRIG-N                    PIC 9(02) COMP.
009400     05  W-TRIG-DENOM                PIC S9(9) COMP.
009500
009600 LINKAGE SECTION.
009700 01  MATH-REQUEST-REC.
009800     05  MATH-FUNCTION-SW            PIC X(01).
009900         88  IS-SQRT                   VALUE "S".
010000         88  IS-LN                     VALUE "L".
010100         88  IS-EXP                    VALUE "E".
010200         88  IS-SIN                    VALUE "N".
010300         88  IS-COS                    VALUE "C".
010400     05  MATH-ARG                    PIC S9(9)V9(9) COMP-3.
010500     05  MATH-RESULT                 PIC S9(9)V9(9) COMP-3.
010600 77  RETURN-CD                      PIC S9(4) COMP.
010700
010800 PROCEDURE DIVISION USING MATH-REQUEST-REC, RETURN-CD.
010900 000-MAINLINE.
011000     MOVE ZERO TO RETURN-CD, MATH-RESULT.
011100     IF IS-SQRT
011200        PERFORM 100-CALC-SQRT THRU 100-EXIT
011300     ELSE IF IS-LN
011400        PERFORM 200-CALC-LN THRU 200-EXIT
011500     ELSE IF IS-EXP
011600        PERFORM 300-CALC-EXP THRU 300-EXIT
011700     ELSE IF IS-SIN
011800        PERFORM 400-CALC-SIN THRU 400-EXIT
011900     ELSE IF IS-COS
012000        PERFORM 500-CALC-COS THRU 500-EXIT
012100     ELSE
012200        MOVE -1 TO RETURN-CD.
012300     GOBACK.
012400
012500*****************************************************************
012600* 100-CALC-SQRT - NEWTON-RAPHSON, FIXED AT 25 PASSES.  25 PASSES
012700* CONVERGES WELL PAST COMP-3 PRECISION FOR ANY ARGUMENT THIS
012800* BATCH WILL EVER PASS IN (VARIANCES, BAND-POWER SUMS).
012900*****************************************************************
013000 100-CALC-SQRT.
013100     IF MATH-ARG <= 0
013200        MOVE ZERO TO MATH-RESULT
013300        GO TO 100-EXIT.
013400
013500     IF MATH-ARG < 1
013600        MOVE 1 TO W-SQRT-X
013700     ELSE
013800        COMPUTE W-SQRT-X = MATH-ARG / 2.
013900
014000     PERFORM 110-SQRT-ONE-PASS THRU 110-EXIT
014100             VARYING W-SQRT-ITER FROM 1 BY 1
014200             UNTIL W-SQRT-ITER > 25.
014300
014400     MOVE W-SQRT-X TO MATH-RESULT.
014500 100-EXIT.
014600     EXIT.
014700
014800 110-SQRT-ONE-PASS.
014900     COMPUTE W-SQRT-X ROUNDED =
015000          (W-SQRT-X + (MATH-ARG / W-SQRT-X)) / 2.
015100 110-EXIT.
015200     EXIT.
015300
015400*****************************************************************
015500* 200-CALC-LN - RANGE-REDUCE ARG TO M IN [1,2) BY REPEATED
015600* HALVING/DOUBLING, THEN THE ARTANH SERIES
015700*   LN(M) = 2*(Y + Y**3/3 + Y**5/5 + Y**7/7 + Y**9/9),
015800*   Y = (M-1)/(M+1),
015900* WHICH CONVERGES FAST FOR M IN [1,2).  LN(ARG) = LN(M) + K*LN2.
016000*****************************************************************
016100 200-CALC-LN.
016200     IF MATH-ARG <= 0
016300        MOVE ZERO TO MATH-RESULT
016400        MOVE -1 TO RETURN-CD
016500        GO TO 200-EXIT.
016600
016700     MOVE MATH-ARG TO W-LN-M.
016800     MOVE ZERO TO W-LN-K.
016900
017000     PERFORM 210-LN-REDUCE-DOWN THRU 210-EXIT
017100             UNTIL W-LN-M < 2.
017200
017300     PERFORM 220-LN-REDUCE-UP THRU 220-EXIT
017400             UNTIL W-LN-M >= 1.
017500
017600     COMPUTE W-LN-Y = (W-LN-M - 1) / (W-LN-M + 1).
017700     COMPUTE W-LN-Y2 = W-LN-Y * W-LN-Y.
017800     MOVE W-LN-Y TO W-LN-TERM.
017900     MOVE W-LN-TERM TO W-LN-SUM.
018000
018100     PERFORM 230-LN-SERIES-TERM THRU 230-EXIT
018200             VARYING W-LN-N FROM 3 BY 2 UNTIL W-LN-N > 11.
018300
018400     COMPUTE MATH-RESULT ROUNDED =
018500          (2 * W-LN-SUM) + (W-LN-K * W-LN2).
018600 200-EXIT.
018700     EXIT.
018800
018900 210-LN-REDUCE-DOWN.
019000     COMPUTE W-LN-M = W-LN-M / 2.
019100     ADD 1 TO W-LN-K.
019200 210-EXIT.
019300     EXIT.
019400
019500 220-LN-REDUCE-UP.
019600     COMPUTE W-LN-M = W-LN-M * 2.
019700     SUBTRACT 1 FROM W-LN-K.
019800 220-EXIT.
019900     EXIT.
020000
020100 230-LN-SERIES-TERM.
020200     COMPUTE W-LN-TERM = W-LN-TERM * W-LN-Y2.
020300     COMPUTE W-LN-SUM = W-LN-SUM + (W-LN-TERM / W-LN-N).
020400 230-EXIT.
020500     EXIT.
020600
020700*****************************************************************
020800* 300-CALC-EXP - HALVE THE ARGUMENT UNTIL IT IS SMALL, TAYLOR
020900* SERIES E**T = SUM(T**N/N!) ON THE SMALL ARGUMENT, THEN SQUARE
021000* THE RESULT BACK UP K TIMES (E**X = (E**(X/2**K))**(2**K)).
021100*****************************************************************
021200 300-CALC-EXP.
021300     MOVE MATH-ARG TO W-EXP-X.
021400     MOVE ZERO TO W-EXP-K.
021500
021600     PERFORM 310-EXP-REDUCE THRU 310-EXIT
021700             UNTIL (W-EXP-X NOT < 0.25) AND
021800                   (W-EXP-X NOT > -0.25).
021900
022000     MOVE 1 TO W-EXP-TERM.
022100     MOVE 1 TO W-EXP-SUM.
022200     PERFORM 320-EXP-SERIES-TERM THRU 320-EXIT
022300             VARYING W-EXP-N FROM 1 BY 1 UNTIL W-EXP-N > 12.
022400
022500     PERFORM 330-EXP-SQUARE-UP THRU 330-EXIT
022600             VARYING W-EXP-SQUARES-LEFT FROM W-EXP-K BY -1
022700             UNTIL W-EXP-SQUARES-LEFT = 0.
022800
022900     MOVE W-EXP-SUM TO MATH-RESULT.
023000 300-EXIT.
023100     EXIT.
023200
023300 310-EXP-REDUCE.
023400     COMPUTE W-EXP-X = W-EXP-X / 2.
023500     ADD 1 TO W-EXP-K.
023600 310-EXIT.
023700     EXIT.
023800
023900 320-EXP-SERIES-TERM.
024000     COMPUTE W-EXP-TERM = (W-EXP-TERM * W-EXP-X) / W-EXP-N.
024100     COMPUTE W-EXP-SUM = W-EXP-SUM + W-EXP-TERM.
024200 320-EXIT.
024300     EXIT.
024400
024500 330-EXP-SQUARE-UP.
024600     COMPUTE W-EXP-SUM = W-EXP-SUM * W-EXP-SUM.
024700 330-EXIT.
024800     EXIT.
024900
025000*****************************************************************
025100* 400-CALC-SIN / 500-CALC-COS - RANGE-REDUCE THE ANGLE INTO
025200* (-PI,+PI] BY ADDING OR SUBTRACTING 2*PI, THEN A STANDARD
025300* TAYLOR SERIES CARRIED TO THE 11TH (SIN) OR 10TH (COS) POWER.
025400*****************************************************************
025500 400-CALC-SIN.
025600     MOVE MATH-ARG TO W-TRIG-X.
025700     PERFORM 410-TRIG-REDUCE-DOWN THRU 410-EXIT
025800             UNTIL W-TRIG-X NOT > W-PI.
025900     PERFORM 420-TRIG-REDUCE-UP THRU 420-EXIT
026000             UNTIL W-TRIG-X NOT < -1 TIMES W-PI.
026100
026200     COMPUTE W-TRIG-X2 = W-TRIG-X * W-TRIG-X.
026300     MOVE W-TRIG-X TO W-TRIG-TERM.
026400     MOVE W-TRIG-TERM TO W-TRIG-SUM.
026500
026600     PERFORM 430-SIN-SERIES-TERM THRU 430-EXIT
026700             VARYING W-TRIG-N FROM 3 BY 2 UNTIL W-TRIG-N > 11.
026800
026900     MOVE W-TRIG-SUM TO MATH-RESULT.
027000 400-EXIT.
027100     EXIT.
027200
027300 410-TRIG-REDUCE-DOWN.
027400     COMPUTE W-TRIG-X = W-TRIG-X - W-TWO-PI.
027500 410-EXIT.
027600     EXIT.
027700
027800 420-TRIG-REDUCE-UP.
027900     COMPUTE W-TRIG-X = W-TRIG-X + W-TWO-PI.
028000 420-EXIT.
028100     EXIT.
028200
028300 430-SIN-SERIES-TERM.
028400     COMPUTE W-TRIG-DENOM = W-TRIG-N * (W-TRIG-N - 1).
028500     COMPUTE W-TRIG-TERM ROUNDED =
028600          (-1 * W-TRIG-TERM * W-TRIG-X2) / W-TRIG-DENOM.
028700     COMPUTE W-TRIG-SUM = W-TRIG-SUM + W-TRIG-TERM.
028800 430-EXIT.
028900     EXIT.
029000
029100 500-CALC-COS.
029200     MOVE MATH-ARG TO W-TRIG-X.
029300     PERFORM 410-TRIG-REDUCE-DOWN THRU 410-EXIT
029400             UNTIL W-TRIG-X NOT > W-PI.
029500     PERFORM 420-TRIG-REDUCE-UP THRU 420-EXIT
029600             UNTIL W-TRIG-X NOT < -1 TIMES W-PI.
029700
029800     COMPUTE W-TRIG-X2 = W-TRIG-X * W-TRIG-X.
029900     MOVE 1 TO W-TRIG-TERM.
030000     MOVE 1 TO W-TRIG-SUM.
030100
030200     PERFORM 530-COS-SERIES-TERM THRU 530-EXIT
030300             VARYING W-TRIG-N FROM 2 BY 2 UNTIL W-TRIG-N > 10.
030400
030500     MOVE W-TRIG-SUM TO MATH-RESULT.
030600 500-EXIT.
030700     EXIT.
030800
030900 530-COS-SERIES-TERM.
031000     COMPUTE W-TRIG-DENOM = W-TRIG-N * (W-TRIG-N - 1).
031100     COMPUTE W-TRIG-TERM ROUNDED =
031200          (-1 * W-TRIG-TERM * W-TRIG-X2) / W-TRIG-DENOM.
031300     COMPUTE W-TRIG-SUM = W-TRIG-SUM + W-TRIG-TERM.
031400 530-EXIT.
031500     EXIT.
