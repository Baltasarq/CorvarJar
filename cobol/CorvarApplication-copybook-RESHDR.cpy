000100******************************************************************
000200* RESHDR  -  RESULT FILE RECORD LAYOUTS                          *
000300*            ONE RESULT FILE (.RES) IS A HEADER LINE FOLLOWED BY *
000400*            RH-RR-COUNT BEAT-EVENT LINES, ALL FIXED-COLUMN,     *
000500*            LINE-SEQUENTIAL, 80 BYTES WIDE.                     *
000600*                                                                *
000700*  SRB 03/11/13 - NEW MEMBER FOR THE CORVAR RESULT FILE REPLACING*
000800*                 THE OLD JSON RESULT DOCUMENT.  LAYOUT AGREED   *
000900*                 WITH DATA COLLECTIONS ON REQUEST #4471.        *
001000******************************************************************
001100 01  RESULT-HEADER-REC.
001200     05  RH-ID                       PIC 9(18).
001300     05  RH-TAG                      PIC X(20).
001400     05  RH-DATE                     PIC 9(14).
001500     05  RH-DURATION                 PIC 9(10).
001600     05  RH-RR-COUNT                 PIC 9(05).
001700     05  FILLER                      PIC X(13).
001800
001900 01  BEAT-EVENT-REC REDEFINES RESULT-HEADER-REC.
002000     05  BE-TIME                     PIC 9(10).
002100     05  BE-RR                       PIC 9(05).
002200     05  FILLER                      PIC X(65).
002300
002400******************************************************************
002500* IN-MEMORY BEAT TABLE - LOADED BY RESLOAD, WALKED BY EVERY OTHER*
002600* STEP OF THE PIPELINE.  20000 ENTRIES COVERS A MULTI-HOUR HOLTER*
002700* SEGMENT AT A NORMAL RESTING RATE; LONGER SESSIONS ARE REJECTED *
002800* BY RESLOAD AS "** RESULT TOO LARGE FOR BEAT-TABLE".            *
002900******************************************************************
003000 01  BEAT-TABLE-AREA.
003100     05  BT-BEAT-COUNT               PIC 9(05) COMP.
003200     05  BEAT-TABLE OCCURS 20000 TIMES INDEXED BY BT-IDX.
003300         10  BT-TIME-MS              PIC 9(10).
003400         10  BT-RR-MS                PIC 9(05).
