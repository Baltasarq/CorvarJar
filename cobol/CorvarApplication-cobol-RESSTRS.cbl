000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESSTRS.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/13.
000600 DATE-COMPILED. 03/15/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          STRESS-LEVEL LINEAR MODEL AND ITS LOGISTIC "PROBE"
001200*          TRANSFORM.  THE FOUR-TERM-PLUS-CONSTANT SHAPE AND THE
001300*          TIERED IF-THEN-ELSE INTERPRETATION BELOW ARE CARRIED
001400*          OVER FROM PCTPROC'S REIMBURSEMENT-PERCENTAGE DECISION
001500*          LADDER (MINUS THE DDS0001 DATABASE LOOKUP - THE MODEL
001600*          COEFFICIENTS HERE ARE FIXED, NOT READ FROM A TABLE).
001700******************************************************************
001800* CHANGE LOG
001900* ---------- ---- ------------------------------------------------
002000* 03/15/13   SRB  INITIAL VERSION - FIXED LINEAR MODEL PER        031513  
002100*                 CARDIOLOGY'S COEFFICIENT SHEET (REQUEST #4471).
002200* 03/29/13   SRB  ADDED THE LOGISTIC PROBE VALUE - RESRPT PRINTS  032913
002300*                 THIS, NOT THE RAW STRESS SCORE.
002350* 05/07/13   SRB  COPIED W-TERM1 THRU W-TERM4 AND THE CONSTANT    050713
002360*                 TERM OUT TO V-TERM1 THRU V-TERM4/V-INDEP-TERM
002370*                 IN ANALYSIS-VALUES-REC - THE REMARKS BELOW
002380*                 ALWAYS CLAIMED RESRPT LOGS THESE IN VERBOSE
002390*                 MODE BUT THEY WERE NEVER WIRED OUT OF WORKING-
002400*                 STORAGE, SO IT COULD NOT (TICKET #4471).
002401* 05/08/13   TJF  STANDARDS REVIEW OF THE 05/07/13 CHANGE -         050713
002402*                 CONFIRMED RESRPT NOW READS V-TERM1 THRU V-TERM4
002403*                 AND V-INDEP-TERM AS CLAIMED, BUT FOUND RESRPT'S
002404*                 "(0-1)" LINE WAS STILL PRINTING V-STRESS INSTEAD
002405*                 OF V-PROBE - KICKED BACK TO SRB, SEE RESRPT'S
002406*                 05/08/13 ENTRY.  RETURN-CD MOVED BACK TO A
002407*                 77-LEVEL ITEM PER SHOP STANDARD WHILE IN HERE.
002410******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     CLASS NUMERIC-SIGN-CHARS IS "+" "-".
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  STRESS-MODEL-COEFFICIENTS.
003900     05  COEF-APEN                   PIC S9(01)V9(05) COMP-3
004000                                      VALUE -8.64502.
004100     05  COEF-MADRR                  PIC S9(01)V9(05) COMP-3
004200                                      VALUE -0.01312.
004300     05  COEF-MEANBPM                PIC S9(01)V9(05) COMP-3
004400                                      VALUE 0.04295.
004500     05  COEF-PNN50                  PIC S9(01)V9(05) COMP-3
004600                                      VALUE -0.01223.
004700     05  COEF-CONSTANT               PIC S9(01)V9(05) COMP-3
004800                                      VALUE 5.97785.
004900
005000 01  STRESS-MODEL-ALT REDEFINES STRESS-MODEL-COEFFICIENTS.
005100     05  FILLER                      PIC X(25).
005200
005300 01  STRESS-WORK-FIELDS.
005400     05  W-TERM1                     PIC S9(04)V9(05) COMP-3.
005500     05  W-TERM2                     PIC S9(04)V9(05) COMP-3.
005600     05  W-TERM3                     PIC S9(04)V9(05) COMP-3.
005700     05  W-TERM4                     PIC S9(04)V9(05) COMP-3.
005800     05  W-EXP-STRESS                PIC S9(09)V9(06) COMP-3.
005900
006000 01  STRESS-WORK-ALT REDEFINES STRESS-WORK-FIELDS.
006100     05  FILLER                      PIC X(23).
006200
006300 01  STRESS-TIER-IND                PIC X(01).
006400     88  NO-STRESS-TIER                VALUE "N".
006500     88  PARTIAL-STRESS-TIER           VALUE "P".
006600     88  ABSOLUTE-STRESS-TIER          VALUE "A".
006700
006800 01  STRESS-TIER-ALT REDEFINES STRESS-TIER-IND.
006900     05  FILLER                      PIC X(01).
007000
007100 01  MATH-REQUEST-REC.
007200     05  MATH-FUNCTION-SW            PIC X(01).
007300     05  MATH-ARG                    PIC S9(9)V9(9) COMP-3.
007400     05  MATH-RESULT                 PIC S9(9)V9(9) COMP-3.
007500 01  MATH-RETURN-CD                  PIC S9(4) COMP.
007600
007700 COPY RESABEND.
007800
007900 LINKAGE SECTION.
008000 COPY RESVALS.
008100 77  RETURN-CD                      PIC S9(4) COMP.
008200
008300 PROCEDURE DIVISION USING ANALYSIS-VALUES-REC, RETURN-CD.
008400 000-MAINLINE.
008500     MOVE "000-MAINLINE" TO PARA-NAME.
008600     MOVE ZERO TO RETURN-CD.
008700     PERFORM 100-CALC-STRESS THRU 100-EXIT.
008800     PERFORM 200-CALC-PROBE THRU 200-EXIT.
008900     GOBACK.
009000
009100*****************************************************************
009200* 100-CALC-STRESS - FOUR WEIGHTED TERMS PLUS THE FIXED CONSTANT.
009300* SAME IF-TIER SHAPE PCTPROC USED TO CLASSIFY A REIMBURSEMENT
009400* PERCENTAGE - HERE IT CLASSIFIES THE RESULT INTO ONE OF THREE
009500* STRESS TIERS (INFORMATIONAL ONLY - NOT PART OF THE PRINTED
009600* REPORT, BUT LOGGED IN VERBOSE MODE BY RESRPT).
009700*****************************************************************
009800 100-CALC-STRESS.
009900     COMPUTE W-TERM1 ROUNDED = COEF-APEN * V-APEN.
010000     COMPUTE W-TERM2 ROUNDED = COEF-MADRR * V-MADRR.
010100     COMPUTE W-TERM3 ROUNDED = COEF-MEANBPM * V-MEAN-BPM.
010200     COMPUTE W-TERM4 ROUNDED = COEF-PNN50 * V-PNN50.
010210     MOVE W-TERM1 TO V-TERM1.
010220     MOVE W-TERM2 TO V-TERM2.
010230     MOVE W-TERM3 TO V-TERM3.
010240     MOVE W-TERM4 TO V-TERM4.
010250     MOVE COEF-CONSTANT TO V-INDEP-TERM.
010300
010400     COMPUTE V-STRESS ROUNDED =
010500          W-TERM1 + W-TERM2 + W-TERM3 + W-TERM4 + COEF-CONSTANT.
010600
010700     IF V-STRESS NOT > 0
010800        SET NO-STRESS-TIER TO TRUE
010900     ELSE IF V-STRESS NOT < 1
011000        SET ABSOLUTE-STRESS-TIER TO TRUE
011100     ELSE
011200        SET PARTIAL-STRESS-TIER TO TRUE.
011300 100-EXIT.
011400     EXIT.
011500
011600*****************************************************************
011700* 200-CALC-PROBE - LOGISTIC TRANSFORM, e**stress/(e**stress + 1).
011800*****************************************************************
011900 200-CALC-PROBE.
012000     MOVE "E" TO MATH-FUNCTION-SW.
012100     MOVE V-STRESS TO MATH-ARG.
012200     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
012300     MOVE MATH-RESULT TO W-EXP-STRESS.
012400
012500     COMPUTE V-PROBE ROUNDED =
012600          W-EXP-STRESS / (W-EXP-STRESS + 1).
012700 200-EXIT.
012800     EXIT.
