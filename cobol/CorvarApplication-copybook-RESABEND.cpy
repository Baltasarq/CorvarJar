000100******************************************************************
000200* RESABEND  -  COMMON ABEND-TRAP RECORD FOR THE CORVAR BATCH     *
000300*              SUITE.  COPIED INTO EVERY RESxxxx PROGRAM SO THE  *
000400*              SAME SYSOUT DUMP LINE IS PRODUCED NO MATTER WHICH *
000500*              STEP OF THE ANALYSIS PIPELINE FAILS.              *
000600*                                                                *
000700*  SRB 03/11/13 - CARRIED OVER FROM THE OLD ABENDREC MEMBER,     *
000800*                 WIDENED ACTUAL-VAL/EXPECTED-VAL FOR SIGNAL     *
000900*                 VALUES (WERE 4 BYTES, NOW 18 TO HOLD RES-ID).  *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  PARA-NAME                  PIC X(32).
001300     05  ABEND-REASON                PIC X(40).
001400     05  EXPECTED-VAL                PIC X(18).
001500     05  ACTUAL-VAL                  PIC X(18).
001600     05  FILLER                      PIC X(22).
