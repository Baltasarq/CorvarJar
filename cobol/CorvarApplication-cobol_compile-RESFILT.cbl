000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESFILT.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/12/13.
000600 DATE-COMPILED. 03/12/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          BUILDS THE UNFILTERED HR/RR/BEAT-TIME SERIES FROM THE
001150*          RAW BEAT TABLE, SNAPSHOTS IT INTO UNFILTERED-SERIES-
001160*          AREA FOR RESRPT'S VERBOSE LOG, AND RUNS THE ARTEFACT-
001170*          REJECTION FILTER AGAINST THE SAME WORK COPY.  A
001180*          REJECTED BEAT IS NOT DROPPED - THE
001400*          *NEXT* BEAT'S HR/RR IS REPLACED WITH THE WINDOW MEAN,
001500*          SO THE FILTERED SERIES STAYS THE SAME LENGTH AS THE
001600*          RAW SERIES.  THIS IS DELIBERATE, NOT A BUG - SEE THE
001700*          03/20/13 ENTRY BELOW.
001800*
001900*          PATTERNED ON PATSRCH'S WINDOWED TABLE SCAN (THE OLD
002000*          EQUIPMENT-TABLE SEARCH LOOP), REPLACING THE EQUIPMENT
002100*          LOOKUP WITH A RUNNING-MEAN CALCULATION.
002200******************************************************************
002300* CHANGE LOG
002400* ---------- ---- ------------------------------------------------
002500* 03/12/13   SRB  INITIAL VERSION.                                031213  
002600* 03/20/13   SRB  CONFIRMED WITH DATA COLLECTIONS THAT THE        032013  
002700*                 REPLACE-NEXT-BEAT BEHAVIOR (INCLUDING THE RR
002800*                 SLOT BEING SET IN SECONDS, NOT MS) MATCHES THE
002900*                 OLD JSON ANALYZER AND MUST NOT BE "FIXED".
003000* 04/02/13   SRB  WIDENED WINDOW-MEAN WORK FIELD - WAS TRUNCATING 040213
003100*                 ON LONG QUIET STRETCHES (TICKET #4471).
003150* 05/07/13   SRB  ADDED UNFILTERED-SERIES-AREA - 100-LOAD-        050713
003160*                 UNFILTERED NOW SNAPSHOTS THE RAW HR/RR PAIR
003170*                 BEFORE 200-FILTER-SERIES OVERWRITES FS-HR/
003180*                 FS-RR, SO RESRPT'S VERBOSE LOG HAS THE TRUE
003190*                 PRE-FILTER VALUES TO DUMP (TICKET #4471).
003191* 05/08/13   TJF  STANDARDS REVIEW OF THE 05/07/13 CHANGE - NO       050813
003192*                 PROBLEMS FOUND WITH THE SNAPSHOT LOGIC.  MOVED
003193*                 RETURN-CD BACK TO A 77-LEVEL ITEM PER SHOP
003194*                 STANDARD WHILE IN HERE.
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     CLASS NUMERIC-SIGN-CHARS IS "+" "-".
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  FILTER-CONSTANTS.
004700     05  WIN-LENGTH                  PIC 9(02) COMP VALUE 50.
004800     05  MIN-BPM                     PIC 9(03)V9(01) COMP-3
004900                                      VALUE 24.0.
005000     05  MAX-BPM                     PIC 9(03)V9(01) COMP-3
005100                                      VALUE 198.0.
005200     05  U-LAST                      PIC 9(02)V9(01) COMP-3
005300                                      VALUE 13.0.
005400     05  U-MEAN                      PIC 9(02)V9(01) COMP-3
005500                                      VALUE 19.5.
005600
005700 01  FILTER-CONSTANTS-ALT REDEFINES FILTER-CONSTANTS.
005800     05  FILLER                      PIC X(10).
005900
006000 01  FILTER-WORK-FIELDS.
006100     05  W-I                         PIC 9(05) COMP.
006200     05  W-J                         PIC 9(05) COMP.
006300     05  W-WIN-START                 PIC S9(05) COMP.
006400     05  W-WIN-END                   PIC S9(05) COMP.
006500     05  W-WIN-SUM                   PIC S9(09)V9(05) COMP-3.
006600     05  W-WIN-COUNT                 PIC 9(05) COMP.
006700     05  W-MEAN                      PIC S9(04)V9(05) COMP-3.
006800     05  W-MEAN-ALT REDEFINES W-MEAN.
006900         10  FILLER                  PIC X(01).
007000         10  W-MEAN-DIGITS           PIC 9(08).
007100     05  W-REL-PREV                  PIC S9(05)V9(05) COMP-3.
007200     05  W-REL-NEXT                  PIC S9(05)V9(05) COMP-3.
007300     05  W-REL-MEAN                  PIC S9(05)V9(05) COMP-3.
007400     05  W-REPLACEMENT-COUNT         PIC S9(05) COMP.
007450     05  W-UF-IDX                    PIC 9(05) COMP.
007500     05  W-ACCEPT-SW                 PIC X(01).
007600         88  BEAT-ACCEPTED             VALUE "Y".
007700         88  BEAT-REJECTED             VALUE "N".
007800
007900 01  WINDOW-SUM-ALT REDEFINES FILTER-WORK-FIELDS.
008000     05  FILLER                      PIC X(44).
008100
008200 COPY RESABEND.
008300
008400 LINKAGE SECTION.
008500 COPY RESHDR.
008600 COPY RESSIG.
008700 77  RETURN-CD                      PIC S9(4) COMP.
008800
008900 PROCEDURE DIVISION USING BEAT-TABLE-AREA,
009000                           FILTERED-SERIES-AREA,
009050                           UNFILTERED-SERIES-AREA,
009100                           RETURN-CD.
009200 000-MAINLINE.
009300     MOVE "000-MAINLINE" TO PARA-NAME.
009400     MOVE ZERO TO RETURN-CD.
009500     MOVE ZERO TO W-REPLACEMENT-COUNT.
009600     MOVE BT-BEAT-COUNT TO FS-COUNT.
009650     MOVE BT-BEAT-COUNT TO UF-COUNT.
009700
009800     PERFORM 100-LOAD-UNFILTERED THRU 100-EXIT
009900             VARYING FS-IDX FROM 1 BY 1
010000             UNTIL FS-IDX > FS-COUNT.
010100
010200     IF FS-COUNT > 2
010300        PERFORM 200-FILTER-SERIES THRU 200-EXIT
010400                VARYING W-I FROM 2 BY 1
010500                UNTIL W-I > FS-COUNT - 1.
010600     GOBACK.
010700
010800*****************************************************************
010900* 100-LOAD-UNFILTERED - dataRRnf(I)=RR(I) MS, dataHRnf(I)=
011000* 60000/RR(I) BPM, dataBeatTimesNF(I)=RUNNING SUM OF RR/1000 SEC.
011050* ALSO COPIES THE RAW PAIR INTO UNFILTERED-SERIES-AREA BEFORE
011060* 200-FILTER-SERIES GETS A CHANCE TO OVERWRITE FS-HR/FS-RR FOR A
011070* REJECTED BEAT - UF-IDX TRACKS FS-IDX BY OCCURRENCE NUMBER, NOT
011080* RAW DISPLACEMENT, SO THE SET BELOW IS SAFE EVEN THOUGH THE TWO
011090* TABLES HAVE DIFFERENT ELEMENT SIZES (TICKET #4471).
011100*****************************************************************
011200 100-LOAD-UNFILTERED.
011300     COMPUTE FS-RR(FS-IDX) = BT-RR-MS(FS-IDX).
011400     COMPUTE FS-HR(FS-IDX) ROUNDED = 60000 / BT-RR-MS(FS-IDX).
011450     SET W-UF-IDX TO FS-IDX.
011460     MOVE FS-RR(FS-IDX) TO UF-RR(W-UF-IDX).
011470     MOVE FS-HR(FS-IDX) TO UF-HR(W-UF-IDX).
011500     IF FS-IDX = 1
011600        COMPUTE FS-TIME-SEC(FS-IDX) ROUNDED =
011700             FS-RR(FS-IDX) / 1000
011800     ELSE
011900        COMPUTE FS-TIME-SEC(FS-IDX) ROUNDED =
012000             FS-TIME-SEC(FS-IDX - 1) + (FS-RR(FS-IDX) / 1000).
012100 100-EXIT.
012200     EXIT.
012300
012400*****************************************************************
012500* 200-FILTER-SERIES - ONE PASS, I = 2 TO N-1.  REJECTED BEATS
012600* REPLACE THE *NEXT* SLOT, PER THE 03/20/13 CHANGE-LOG NOTE.
012700*****************************************************************
012800 200-FILTER-SERIES.
012900     PERFORM 210-CALC-WINDOW-MEAN THRU 210-EXIT.
013000
013100     COMPUTE W-REL-PREV ROUNDED =
013200          100 * ((FS-HR(W-I) - FS-HR(W-I - 1)) / FS-HR(W-I - 1)).
013300     IF W-REL-PREV < 0
013400        COMPUTE W-REL-PREV = W-REL-PREV * -1.
013500
013600     COMPUTE W-REL-NEXT ROUNDED =
013700          100 * ((FS-HR(W-I) - FS-HR(W-I + 1)) / FS-HR(W-I + 1)).
013800     IF W-REL-NEXT < 0
013900        COMPUTE W-REL-NEXT = W-REL-NEXT * -1.
014000
014100     COMPUTE W-REL-MEAN ROUNDED =
014200          100 * ((FS-HR(W-I) - W-MEAN) / W-MEAN).
014300     IF W-REL-MEAN < 0
014400        COMPUTE W-REL-MEAN = W-REL-MEAN * -1.
014500
014600     SET BEAT-REJECTED TO TRUE.
014700     IF (W-REL-PREV < U-LAST OR W-REL-NEXT < U-LAST
014800                             OR W-REL-MEAN < U-MEAN)
014900          AND FS-HR(W-I) > MIN-BPM
015000          AND FS-HR(W-I) < MAX-BPM
015100        SET BEAT-ACCEPTED TO TRUE.
015200
015300     IF BEAT-REJECTED
015400        ADD 1 TO W-REPLACEMENT-COUNT
015500        MOVE W-MEAN TO FS-HR(W-I + 1)
015600        COMPUTE FS-RR(W-I + 1) ROUNDED = 60 / W-MEAN.
015700 200-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* 210-CALC-WINDOW-MEAN - MEAN OF FS-HR OVER THE UP-TO-50 BEATS
016200* STRICTLY BEFORE POSITION W-I.
016300*****************************************************************
016400 210-CALC-WINDOW-MEAN.
016500     COMPUTE W-WIN-START = W-I - WIN-LENGTH.
016600     IF W-WIN-START < 1
016700        MOVE 1 TO W-WIN-START.
016800     COMPUTE W-WIN-END = W-I - 1.
016900
017000     MOVE ZERO TO W-WIN-SUM.
017100     MOVE ZERO TO W-WIN-COUNT.
017200     PERFORM 215-ACCUM-WINDOW THRU 215-EXIT
017300             VARYING W-J FROM W-WIN-START BY 1
017400             UNTIL W-J > W-WIN-END.
017500
017600     COMPUTE W-MEAN ROUNDED = W-WIN-SUM / W-WIN-COUNT.
017700 210-EXIT.
017800     EXIT.
017900
018000*****************************************************************
018100* 215-ACCUM-WINDOW - ONE BEAT'S CONTRIBUTION TO THE WINDOW SUM.
018200*****************************************************************
018300 215-ACCUM-WINDOW.
018400     ADD FS-HR(W-J) TO W-WIN-SUM.
018500     ADD 1 TO W-WIN-COUNT.
018600 215-EXIT.
018700     EXIT.
