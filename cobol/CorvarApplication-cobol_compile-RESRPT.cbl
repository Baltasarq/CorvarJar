000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESRPT.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/22/13.
000600 DATE-COMPILED. 03/22/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          WRITES THE ANALYSIS REPORT FOR ONE RESULT FILE - THE
001200*          SIGNAL-DATA, TIME-DOMAIN, FREQUENCY-DOMAIN, STRESS,
001300*          MADRR AND APEN SECTIONS, PLUS THE VERBOSE SERIES DUMP
001400*          WHEN RESDRIV PASSES VERBOSE-SW = "V".  PATTERNED ON
001500*          THE OLD PATLIST REPORT WRITER'S PAGE/DETAIL-LINE SHAPE
001600*          (SEPARATE WS RECORDS PER SECTION, WRITE ... FROM) BUT
001700*          WITH THE PAGE-HEADER/PAGINATION LOGIC STRIPPED OUT -
001800*          THIS IS A ONE-RESULT-PER-RUN ANALYSIS REPORT, NOT A
001900*          MULTI-PAGE PATIENT LISTING.
002000******************************************************************
002100* CHANGE LOG
002200* ---------- ---- ------------------------------------------------
002300* 03/22/13   SRB  INITIAL VERSION.                                032213  
002400* 04/02/13   SRB  ADDED "--" SUBSTITUTION FOR LF/HF POWER AND THE 040213  
002500*                 LF/HF RATIO WHEN THE SEGMENT IS TOO SHORT FOR
002600*                 THE BAND (TICKET #4471).
002700* 04/09/13   SRB  RECODED THE VERBOSE SERIES DUMP LOOPS TO        040913  
002800*                 OUT-OF-LINE PERFORM, SAME TICKET AS RESMATH.
002900* 04/16/13   SRB  PUT BACK THE " ms"/" ms2" UNITS AND THE FULL    041613
003000*                 "LF/HF RATIO" WORDING ON THE TIME- AND
003100*                 FREQUENCY-DOMAIN LINES - QA CAUGHT THEM MISSING
003200*                 AGAINST THE OLD JSON REPORT TEXT (TICKET #4471).
003300* 11/09/98   SRB  Y2K REVIEW - RH-DATE IS EPOCH MILLISECONDS, THE 110998
003400*                 CIVIL-DATE CONVERSION BELOW IS GOOD PAST 2000.
003450* 05/07/13   SRB  FIXED FD-LFHF - WAS MOVING THE PACKED RATIO     050713
003460*                 STRAIGHT INTO THE PIC X LINE FIELD INSTEAD OF
003470*                 STAGING IT THROUGH W-FD-EDIT FIRST, SAME AS
003480*                 FD-LF/FD-HF.  ALSO DROPPED ALL VALUE FIELDS
003490*                 BACK TO 2 DECIMALS (WAS 4 ON TOTAL/LF/HF, 6 ON
003500*                 STRESS/MADRR/APEN) TO MATCH THE REPORT'S
003510*                 DEFAULT FORMAT, FIXED THE "STRESS (0 - 1)"
003520*                 SPACING, AND REBUILT THE VERBOSE LOG TO DUMP
003530*                 ALL FOUR REQUIRED SERIES (UNFILTERED RR/HR FROM
003540*                 THE NEW UNFILTERED-SERIES-AREA, NORMALIZED
003550*                 RR/HR FROM FILTERED-SERIES-AREA) PLUS THE
003560*                 STRESS-MODEL TERMS FROM ANALYSIS-VALUES-REC -
003570*                 NONE OF THAT WAS ACTUALLY REACHABLE BEFORE
003580*                 (TICKET #4471).
003585* 05/08/13   TJF  STANDARDS REVIEW OF THE 05/07/13 CHANGE -         050813
003590*                 600-WRITE-STRESS WAS STILL MOVING V-STRESS (THE
003592*                 RAW SIGNED MODEL OUTPUT) TO THE "(0-1)" LINE
003594*                 INSTEAD OF V-PROBE, THE LOGISTIC VALUE RESSTRS
003596*                 BUILDS FOR THAT PURPOSE.  CORRECTED, AND FIXED
003597*                 THE TIME-DOMAIN-LINE-ALT FILLER WHICH WAS ALSO
003598*                 ONE BYTE SHORT OF THE TRUE SUM.  RETURN-CD MOVED
003599*                 BACK TO A 77-LEVEL ITEM PER SHOP STANDARD.
003600******************************************************************
003650
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RES-RPT-FILE
004700     ASSIGN TO UT-S-RESRPT
004800       ACCESS MODE IS SEQUENTIAL
004900       FILE STATUS IS RESRPT-STATUS.
005000
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ACCESS MODE IS SEQUENTIAL.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  RES-RPT-FILE
005800     RECORDING MODE IS F
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 132 CHARACTERS
006100     BLOCK CONTAINS 0 RECORDS.
006200 01  RES-RPT-REC                     PIC X(132).
006300
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 132 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS.
006900 01  SYSOUT-REC                      PIC X(132).
007000
007100 WORKING-STORAGE SECTION.
007200 01  FILE-STATUS-CODES.
007300     05  RESRPT-STATUS               PIC X(02).
007400         88  RESRPT-OK                  VALUE "00".
007500
007600 01  DATE-CONVERT-CONSTANTS.
007700     05  C-MS-PER-DAY                PIC 9(08) COMP VALUE 86400000.
007800     05  C-MS-PER-HOUR               PIC 9(08) COMP VALUE 3600000.
007900     05  C-MS-PER-MIN                PIC 9(08) COMP VALUE 60000.
008000     05  C-MS-PER-SEC                PIC 9(08) COMP VALUE 1000.
008100     05  C-EPOCH-BIAS                PIC 9(07) COMP VALUE 719468.
008200
008300 01  DATE-CONVERT-WORK-FIELDS.
008400     05  DC-TOTAL-DAYS               PIC 9(08) COMP.
008500     05  DC-MS-OF-DAY                PIC 9(08) COMP.
008600     05  DC-Z                        PIC 9(08) COMP.
008700     05  DC-ERA                      PIC 9(08) COMP.
008800     05  DC-DOE                      PIC 9(08) COMP.
008900     05  DC-YOE                      PIC 9(08) COMP.
009000     05  DC-YEAR                     PIC 9(08) COMP.
009100     05  DC-DOY                      PIC 9(08) COMP.
009200     05  DC-MP                       PIC 9(08) COMP.
009300     05  DC-DAY                      PIC 9(08) COMP.
009400     05  DC-MONTH                    PIC 9(08) COMP.
009500     05  DC-HOUR                     PIC 9(08) COMP.
009600     05  DC-MINUTE                   PIC 9(08) COMP.
009700     05  DC-SECOND                   PIC 9(08) COMP.
009800     05  DC-REM                      PIC 9(08) COMP.
009900     05  DC-T1                       PIC 9(08) COMP.
010000     05  DC-T2                       PIC 9(08) COMP.
010100     05  DC-T3                       PIC 9(08) COMP.
010200
010300 01  DATE-CONVERT-ALT REDEFINES DATE-CONVERT-WORK-FIELDS.
010400     05  FILLER                      PIC X(72).
010500
010600 01  HEADER-LINE-FIELDS.
010700     05  HL-TAG-LINE.
010800         10  FILLER                  PIC X(05) VALUE "Tag: ".
010900         10  HL-TAG                  PIC X(20).
011000         10  FILLER                  PIC X(107).
011100     05  HL-TIME-LINE.
011200         10  FILLER                  PIC X(06) VALUE "Time: ".
011300         10  HL-DD                   PIC 99.
011400         10  FILLER                  PIC X(01) VALUE "/".
011500         10  HL-MM                   PIC 99.
011600         10  FILLER                  PIC X(01) VALUE "/".
011700         10  HL-YYYY                 PIC 9999.
011800         10  FILLER                  PIC X(01) VALUE SPACE.
011900         10  HL-HH                   PIC 99.
012000         10  FILLER                  PIC X(01) VALUE ":".
012100         10  HL-NN                   PIC 99.
012200         10  FILLER                  PIC X(01) VALUE ":".
012300         10  HL-SS                   PIC 99.
012400         10  FILLER                  PIC X(104).
012500
012600 01  HEADER-LINE-ALT REDEFINES HEADER-LINE-FIELDS.
012700     05  FILLER                      PIC X(264).
012800
012900 01  SIGNAL-LINE-FIELDS.
013000     05  SL-ORIG-LEN-LINE.
013100         10  FILLER                  PIC X(28) VALUE
013200             "Length of original RR signal".
013300         10  FILLER                  PIC X(02) VALUE ": ".
013400         10  SL-ORIG-LEN             PIC ZZZZ9.
013500         10  FILLER                  PIC X(97).
013600     05  SL-FILT-LEN-LINE.
013700         10  FILLER                  PIC X(28) VALUE
013800             "Length of filtered RR signal".
013900         10  FILLER                  PIC X(02) VALUE ": ".
014000         10  SL-FILT-LEN             PIC ZZZZ9.
014100         10  FILLER                  PIC X(97).
014200     05  SL-REJECT-LINE.
014300         10  FILLER                  PIC X(21) VALUE
014400             "Beat rejection rate".
014500         10  FILLER                  PIC X(02) VALUE ": ".
014600         10  SL-REJECT-PCT           PIC ZZ9.99.
014700         10  FILLER                  PIC X(01) VALUE "%".
014800         10  FILLER                  PIC X(101).
014900     05  SL-FREQ-LINE.
015000         10  FILLER                  PIC X(25) VALUE
015100             "Interpolation frequency".
015200         10  FILLER                  PIC X(02) VALUE ": ".
015300         10  SL-FREQ                 PIC Z9.99.
015400         10  FILLER                  PIC X(03) VALUE " Hz".
015500         10  FILLER                  PIC X(97).
015600     05  SL-INTERP-LEN-LINE.
015700         10  FILLER                  PIC X(30) VALUE
015800             "Number of interpolated samples".
015900         10  FILLER                  PIC X(02) VALUE ": ".
016000         10  SL-INTERP-LEN           PIC ZZZZ9.
016100         10  FILLER                  PIC X(95).
016200
016300 01  SIGNAL-LINE-ALT REDEFINES SIGNAL-LINE-FIELDS.
016400     05  FILLER                      PIC X(660).
016500
016600 01  TIME-DOMAIN-LINE-FIELDS.
016700     05  TD-AVNN-LINE.
016800         10  FILLER                  PIC X(14) VALUE
016900             "Mean RR (AVNN)".
017000         10  FILLER                  PIC X(02) VALUE ": ".
017100         10  TD-AVNN                 PIC ZZZ9.99.
017200         10  FILLER                  PIC X(03) VALUE " ms".
017300         10  FILLER                  PIC X(106).
017400     05  TD-SDNN-LINE.
017500         10  FILLER                  PIC X(13) VALUE
017600             "STD RR (SDNN)".
017700         10  FILLER                  PIC X(02) VALUE ": ".
017800         10  TD-SDNN                 PIC ZZZ9.99.
017900         10  FILLER                  PIC X(03) VALUE " ms".
018000         10  FILLER                  PIC X(107).
018100     05  TD-PNN50-LINE.
018200         10  FILLER                  PIC X(05) VALUE
018300             "pNN50".
018400         10  FILLER                  PIC X(02) VALUE ": ".
018500         10  TD-PNN50                PIC ZZ9.99.
018600         10  FILLER                  PIC X(01) VALUE "%".
018700         10  FILLER                  PIC X(117).
018800     05  TD-RMSSD-LINE.
018900         10  FILLER                  PIC X(05) VALUE
019000             "rMSSD".
019100         10  FILLER                  PIC X(02) VALUE ": ".
019200         10  TD-RMSSD                PIC ZZZ9.99.
019300         10  FILLER                  PIC X(03) VALUE " ms".
019400         10  FILLER                  PIC X(115).
019500     05  TD-NORMHRV-LINE.
019600         10  FILLER                  PIC X(07) VALUE
019700             "normHRV".
019800         10  FILLER                  PIC X(02) VALUE ": ".
019900         10  TD-NORMHRV              PIC ZZ9.99.
020000         10  FILLER                  PIC X(117).
020100
020200 01  TIME-DOMAIN-LINE-ALT REDEFINES TIME-DOMAIN-LINE-FIELDS.
020300     05  FILLER                      PIC X(659).
020400
020500 01  FREQ-DOMAIN-LINE-FIELDS.
020600     05  FD-TOTAL-LINE.
020700         10  FILLER                  PIC X(13) VALUE
020800             "Total power: ".
020900         10  FD-TOTAL                PIC Z(6)9.99.
021000         10  FILLER                  PIC X(04) VALUE " ms2".
021100         10  FILLER                  PIC X(102).
021200     05  FD-LF-LINE.
021300         10  FILLER                  PIC X(13) VALUE
021400             "LF power:    ".
021500         10  FD-LF                   PIC X(16).
021600         10  FILLER                  PIC X(97).
021700     05  FD-HF-LINE.
021800         10  FILLER                  PIC X(13) VALUE
021900             "HF power:    ".
022000         10  FD-HF                   PIC X(16).
022100         10  FILLER                  PIC X(97).
022200     05  FD-LFHF-LINE.
022300         10  FILLER                  PIC X(13) VALUE
022400             "LF/HF ratio: ".
022500         10  FD-LFHF                 PIC X(12).
022600         10  FILLER                  PIC X(101).
022700
022800 01  FREQ-DOMAIN-LINE-ALT REDEFINES FREQ-DOMAIN-LINE-FIELDS.
022900     05  FILLER                      PIC X(507).
023000
023100 01  FD-VALUE-WORK-FIELDS.
023200     05  W-FD-EDIT                   PIC Z(6)9.99.
023300
023400 01  FD-VALUE-WORK-ALT REDEFINES FD-VALUE-WORK-FIELDS.
023500     05  FILLER                      PIC X(10).
023600
023700 01  ONE-VALUE-LINE-FIELDS.
023800     05  OV-LABEL                    PIC X(20).
023900     05  OV-VALUE                    PIC Z(4)9.99.
024000     05  OV-UNITS                    PIC X(04).
024100     05  FILLER                      PIC X(99).
024200
024300 01  SECTION-BANNER-FIELDS.
024400     05  SB-BANNER                   PIC X(30).
024500     05  FILLER                      PIC X(102).
024600
024650*****************************************************************
024660* VERBOSE-SERIES-WORK-AREA - ONE GENERIC NUMERIC COPY OF WHICHEVER
024670* OF THE FOUR REQUIRED SERIES IS CURRENTLY BEING DUMPED (UNFILT-
024680* ERED RR, UNFILTERED HR, NORMALIZED RR, NORMALIZED HR).  920-
024690* DUMP-SERIES NEVER LOOKS AT FS-ENTRY/UF-ENTRY DIRECTLY - THE
024695* 92n-COPY-xx PARAGRAPHS FILL THIS TABLE FIRST SO ONE DUMP ROUTINE
024696* SERVES ALL FOUR SERIES (TICKET #4471).
024697*****************************************************************
024700 01  VERBOSE-SERIES-WORK-AREA.
024710     05  VW-ENTRY-COUNT              PIC 9(05) COMP.
024720     05  VW-GENERIC-ENTRY OCCURS 20000 TIMES
024730                                     PIC S9(04)V9(05) COMP-3.
024740     05  FILLER                      PIC X(01).
024750
024800 01  VERBOSE-WORK-FIELDS.
024810     05  VW-IDX                      PIC 9(05) COMP.
024820     05  VW-SUM                      PIC S9(09)V9(05) COMP-3.
024830     05  VW-AVG                      PIC S9(04)V9(05) COMP-3.
024840     05  VW-LABEL                    PIC X(13).
024850     05  VW-LINE-USED                PIC 9(03) COMP.
024860     05  VW-FIRST-SW                 PIC X(01).
024870         88  VW-FIRST-VALUE            VALUE "Y".
024880     05  FILLER                      PIC X(01).
024890
024900 01  VERBOSE-WORK-ALT REDEFINES VERBOSE-WORK-FIELDS.
024910     05  FILLER                      PIC X(34).
024920
024930 01  VW-EDIT-FIELDS.
024940     05  VW-TOKEN-VAL                PIC ZZZZ9.99.
024950     05  VW-AVG-EDIT                 PIC ZZZZ9.99.
024960
024970 01  VW-EDIT-ALT REDEFINES VW-EDIT-FIELDS.
024980     05  FILLER                      PIC X(16).
024990
025000 01  VERBOSE-LINE-FIELDS.
025010     05  VL-TEXT                     PIC X(120).
025020     05  FILLER                      PIC X(12).
025030
025040 01  VERBOSE-LINE-ALT REDEFINES VERBOSE-LINE-FIELDS.
025050     05  FILLER                      PIC X(132).
025060
026900 COPY RESABEND.
027000
027100 LINKAGE SECTION.
027200 COPY RESHDR.
027300 COPY RESSIG.
027400 COPY RESVALS.
027500 01  VERBOSE-SW                     PIC X(01).
027600     88  VERBOSE-REQUESTED             VALUE "V".
027700 77  RETURN-CD                      PIC S9(4) COMP.
027800
027900 PROCEDURE DIVISION USING RESULT-HEADER-REC,
028000                           FILTERED-SERIES-AREA,
028050                           UNFILTERED-SERIES-AREA,
028100                           INTERP-SERIES-AREA,
028200                           ANALYSIS-VALUES-REC,
028300                           VERBOSE-SW,
028400                           RETURN-CD.
028500 000-MAINLINE.
028600     MOVE "000-MAINLINE" TO PARA-NAME.
028700     MOVE ZERO TO RETURN-CD.
028800     OPEN OUTPUT RES-RPT-FILE, SYSOUT.
028900
029000     PERFORM 200-WRITE-HEADER THRU 200-EXIT.
029100
029200     IF FS-COUNT = 0
029300        PERFORM 250-WRITE-EMPTY-DATA THRU 250-EXIT
029400     ELSE
029500        PERFORM 300-WRITE-SIGNAL-DATA THRU 300-EXIT
029600        PERFORM 400-WRITE-TIME-DOMAIN THRU 400-EXIT
029700        PERFORM 500-WRITE-FREQ-DOMAIN THRU 500-EXIT
029800        PERFORM 600-WRITE-STRESS THRU 600-EXIT
029900        PERFORM 700-WRITE-MADRR THRU 700-EXIT
030000        PERFORM 800-WRITE-APEN THRU 800-EXIT
030100        IF VERBOSE-REQUESTED
030200           PERFORM 900-WRITE-VERBOSE-LOG THRU 900-EXIT.
030300
030400     CLOSE RES-RPT-FILE, SYSOUT.
030500     GOBACK.
030600
030700*****************************************************************
030800* 200-WRITE-HEADER - "TAG: XXX" / "TIME: DD/MM/YYYY HH:MM:SS",
030900* THE TIME CONVERTED FROM RH-DATE (EPOCH MILLISECONDS) BY THE
031000* SAME CIVIL-FROM-DAYS ARITHMETIC USED ON THE OLD DP-11 SHOP
031100* SYSTEM, SINCE THIS COMPILER HAS NO CALENDAR INTRINSIC.
031200*****************************************************************
031300 200-WRITE-HEADER.
031400     MOVE SPACES TO RES-RPT-REC.
031500     MOVE RH-TAG TO HL-TAG.
031600     MOVE HL-TAG-LINE TO RES-RPT-REC.
031700     WRITE RES-RPT-REC.
031800
031900     PERFORM 210-CONVERT-DATE THRU 210-EXIT.
032000     MOVE SPACES TO RES-RPT-REC.
032100     MOVE DC-DAY TO HL-DD.
032200     MOVE DC-MONTH TO HL-MM.
032300     MOVE DC-YEAR TO HL-YYYY.
032400     MOVE DC-HOUR TO HL-HH.
032500     MOVE DC-MINUTE TO HL-NN.
032600     MOVE DC-SECOND TO HL-SS.
032700     MOVE HL-TIME-LINE TO RES-RPT-REC.
032800     WRITE RES-RPT-REC.
032900
033000     MOVE SPACES TO RES-RPT-REC.
033100     WRITE RES-RPT-REC.
033200 200-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600* 210-CONVERT-DATE - HOWARD-HINNANT-STYLE CIVIL-FROM-DAYS, ALL
033700* INTEGER DIVIDE/REMAINDER, NO FUNCTION CALLS.  RH-DATE IS
033800* ALWAYS ON OR AFTER THE 1970 EPOCH SO NO NEGATIVE-DAYS CASE
033900* NEEDS HANDLING.
034000*****************************************************************
034100 210-CONVERT-DATE.
034200     DIVIDE RH-DATE BY C-MS-PER-DAY
034300             GIVING DC-TOTAL-DAYS
034400             REMAINDER DC-MS-OF-DAY.
034500
034600     DIVIDE DC-MS-OF-DAY BY C-MS-PER-HOUR
034700             GIVING DC-HOUR REMAINDER DC-REM.
034800     DIVIDE DC-REM BY C-MS-PER-MIN
034900             GIVING DC-MINUTE REMAINDER DC-REM.
035000     DIVIDE DC-REM BY C-MS-PER-SEC
035100             GIVING DC-SECOND.
035200
035300     COMPUTE DC-Z = DC-TOTAL-DAYS + C-EPOCH-BIAS.
035400     DIVIDE DC-Z BY 146097 GIVING DC-ERA.
035500     COMPUTE DC-DOE = DC-Z - (DC-ERA * 146097).
035600
035700     DIVIDE DC-DOE BY 1460 GIVING DC-T1.
035800     DIVIDE DC-DOE BY 36524 GIVING DC-T2.
035900     DIVIDE DC-DOE BY 146096 GIVING DC-T3.
036000     COMPUTE DC-YOE =
036100         (DC-DOE - DC-T1 + DC-T2 - DC-T3) / 365.
036200     DIVIDE DC-YOE BY 1 GIVING DC-YOE.
036300
036400     COMPUTE DC-YEAR = DC-YOE + (DC-ERA * 400).
036500
036600     DIVIDE DC-YOE BY 4 GIVING DC-T1.
036700     DIVIDE DC-YOE BY 100 GIVING DC-T2.
036800     COMPUTE DC-DOY =
036900         DC-DOE - ((365 * DC-YOE) + DC-T1 - DC-T2).
037000
037100     COMPUTE DC-MP = ((5 * DC-DOY) + 2) / 153.
037200     DIVIDE ((153 * DC-MP) + 2) BY 5 GIVING DC-T1.
037300     COMPUTE DC-DAY = DC-DOY - DC-T1 + 1.
037400
037500     IF DC-MP < 10
037600        COMPUTE DC-MONTH = DC-MP + 3
037700     ELSE
037800        COMPUTE DC-MONTH = DC-MP - 9.
037900
038000     IF DC-MONTH <= 2
038100        ADD 1 TO DC-YEAR.
038200 210-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600* 250-WRITE-EMPTY-DATA - NO BEATS IN THE RESULT FILE; THE REST
038700* OF THE REPORT IS A SINGLE LINE, PER DATA COLLECTIONS REQUEST
038800* #4471.
038900*****************************************************************
039000 250-WRITE-EMPTY-DATA.
039100     MOVE SPACES TO RES-RPT-REC.
039200     MOVE "Empty data." TO RES-RPT-REC(1:11).
039300     WRITE RES-RPT-REC.
039400 250-EXIT.
039500     EXIT.
039600
039700*****************************************************************
039800* 300-WRITE-SIGNAL-DATA - [SIGNAL DATA].  THE REJECTION RATE IS
039900* ALWAYS 0.00 BECAUSE RESFILT REPLACES A REJECTED BEAT'S
040000* NEIGHBOR RATHER THAN DROPPING IT - SEE RESFILT'S 03/20/13
040100* CHANGE-LOG ENTRY.  NOT A BUG HERE EITHER.
040200*****************************************************************
040300 300-WRITE-SIGNAL-DATA.
040400     MOVE SPACES TO RES-RPT-REC.
040500     MOVE "[Signal data]" TO RES-RPT-REC(1:13).
040600     WRITE RES-RPT-REC.
040700
040800     MOVE FS-COUNT TO SL-ORIG-LEN.
040900     MOVE SPACES TO RES-RPT-REC.
041000     MOVE SL-ORIG-LEN-LINE TO RES-RPT-REC.
041100     WRITE RES-RPT-REC.
041200
041300     MOVE FS-COUNT TO SL-FILT-LEN.
041400     MOVE SPACES TO RES-RPT-REC.
041500     MOVE SL-FILT-LEN-LINE TO RES-RPT-REC.
041600     WRITE RES-RPT-REC.
041700
041800     MOVE ZERO TO SL-REJECT-PCT.
041900     MOVE SPACES TO RES-RPT-REC.
042000     MOVE SL-REJECT-LINE TO RES-RPT-REC.
042100     WRITE RES-RPT-REC.
042200
042300     MOVE 4.00 TO SL-FREQ.
042400     MOVE SPACES TO RES-RPT-REC.
042500     MOVE SL-FREQ-LINE TO RES-RPT-REC.
042600     WRITE RES-RPT-REC.
042700
042800     MOVE IS-COUNT TO SL-INTERP-LEN.
042900     MOVE SPACES TO RES-RPT-REC.
043000     MOVE SL-INTERP-LEN-LINE TO RES-RPT-REC.
043100     WRITE RES-RPT-REC.
043200
043300     MOVE SPACES TO RES-RPT-REC.
043400     WRITE RES-RPT-REC.
043500 300-EXIT.
043600     EXIT.
043700
043800*****************************************************************
043900* 400-WRITE-TIME-DOMAIN - [HRV TIME-DOMAIN RESULTS].  THE
044000* "MEAN RR (AVNN)" LABEL IS CARRIED OVER FROM THE OLD JSON
044100* ANALYZER BUT THE VALUE PRINTED IS MEAN BPM, NOT MEAN RR -
044200* CONFIRMED WITH DATA COLLECTIONS, DO NOT "FIX".
044300*****************************************************************
044400 400-WRITE-TIME-DOMAIN.
044500     MOVE SPACES TO RES-RPT-REC.
044600     MOVE "[HRV time-domain results]" TO RES-RPT-REC(1:26).
044700     WRITE RES-RPT-REC.
044800
044900     MOVE V-MEAN-BPM TO TD-AVNN.
045000     MOVE SPACES TO RES-RPT-REC.
045100     MOVE TD-AVNN-LINE TO RES-RPT-REC.
045200     WRITE RES-RPT-REC.
045300
045400     MOVE V-STD TO TD-SDNN.
045500     MOVE SPACES TO RES-RPT-REC.
045600     MOVE TD-SDNN-LINE TO RES-RPT-REC.
045700     WRITE RES-RPT-REC.
045800
045900     MOVE V-PNN50 TO TD-PNN50.
046000     MOVE SPACES TO RES-RPT-REC.
046100     MOVE TD-PNN50-LINE TO RES-RPT-REC.
046200     WRITE RES-RPT-REC.
046300
046400     MOVE V-RMSSD TO TD-RMSSD.
046500     MOVE SPACES TO RES-RPT-REC.
046600     MOVE TD-RMSSD-LINE TO RES-RPT-REC.
046700     WRITE RES-RPT-REC.
046800
046900     MOVE V-NORMHRV TO TD-NORMHRV.
047000     MOVE SPACES TO RES-RPT-REC.
047100     MOVE TD-NORMHRV-LINE TO RES-RPT-REC.
047200     WRITE RES-RPT-REC.
047300
047400     MOVE SPACES TO RES-RPT-REC.
047500     WRITE RES-RPT-REC.
047600 400-EXIT.
047700     EXIT.
047800
047900*****************************************************************
048000* 500-WRITE-FREQ-DOMAIN - [HRV FREQUENCY-DOMAIN RESULTS].  LF,
048100* HF AND THE RATIO PRINT "--" WHEN RESSPEC COULD NOT COMPUTE
048200* THEM BECAUSE THE SEGMENT WAS TOO SHORT FOR THE BAND.
048300*****************************************************************
048400 500-WRITE-FREQ-DOMAIN.
048500     MOVE SPACES TO RES-RPT-REC.
048600     MOVE "[HRV frequency-domain results]" TO RES-RPT-REC(1:30).
048700     WRITE RES-RPT-REC.
048800
048900     MOVE V-TOTAL-PWR TO FD-TOTAL.
049000     MOVE SPACES TO RES-RPT-REC.
049100     MOVE FD-TOTAL-LINE TO RES-RPT-REC.
049200     WRITE RES-RPT-REC.
049300
049400     IF LF-AVAILABLE
049500        MOVE V-LF-PWR TO W-FD-EDIT
049600        MOVE SPACES TO FD-LF
049700        STRING W-FD-EDIT DELIMITED BY SIZE
049800               " ms2" DELIMITED BY SIZE
049900               INTO FD-LF
050000     ELSE
050100        MOVE "--" TO FD-LF.
050200     MOVE SPACES TO RES-RPT-REC.
050300     MOVE FD-LF-LINE TO RES-RPT-REC.
050400     WRITE RES-RPT-REC.
050500
050600     IF HF-AVAILABLE
050700        MOVE V-HF-PWR TO W-FD-EDIT
050800        MOVE SPACES TO FD-HF
050900        STRING W-FD-EDIT DELIMITED BY SIZE
051000               " ms2" DELIMITED BY SIZE
051100               INTO FD-HF
051200     ELSE
051300        MOVE "--" TO FD-HF.
051400     MOVE SPACES TO RES-RPT-REC.
051500     MOVE FD-HF-LINE TO RES-RPT-REC.
051600     WRITE RES-RPT-REC.
051700
051800     IF LF-AVAILABLE AND HF-AVAILABLE
051820        MOVE V-LFHF-RATIO TO W-FD-EDIT
051840        MOVE SPACES TO FD-LFHF
051860        STRING W-FD-EDIT DELIMITED BY SIZE
051870               INTO FD-LFHF
052000     ELSE
052100        MOVE "--" TO FD-LFHF.
052200     MOVE SPACES TO RES-RPT-REC.
052300     MOVE FD-LFHF-LINE TO RES-RPT-REC.
052400     WRITE RES-RPT-REC.
052500
052600     MOVE SPACES TO RES-RPT-REC.
052700     WRITE RES-RPT-REC.
052800 500-EXIT.
052900     EXIT.
053000
053100*****************************************************************
053200* 600-WRITE-STRESS - [STRESS LEVEL].
053300*****************************************************************
053400 600-WRITE-STRESS.
053500     MOVE SPACES TO RES-RPT-REC.
053600     MOVE "[Stress level]" TO RES-RPT-REC(1:14).
053700     WRITE RES-RPT-REC.
053800
053900     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
054000     MOVE V-PROBE TO OV-VALUE.
054100     MOVE SPACES TO RES-RPT-REC.
054200     STRING "Stress (0 - 1): " DELIMITED BY SIZE
054300            OV-VALUE           DELIMITED BY SIZE
054400            INTO RES-RPT-REC
054500     END-STRING.
054600     WRITE RES-RPT-REC.
054700
054800     MOVE SPACES TO RES-RPT-REC.
054900     WRITE RES-RPT-REC.
055000 600-EXIT.
055100     EXIT.
055200
055300*****************************************************************
055400* 700-WRITE-MADRR - [MADRR].
055500*****************************************************************
055600 700-WRITE-MADRR.
055700     MOVE SPACES TO RES-RPT-REC.
055800     MOVE "[MadRR]" TO RES-RPT-REC(1:7).
055900     WRITE RES-RPT-REC.
056000
056100     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
056200     MOVE V-MADRR TO OV-VALUE.
056300     STRING "MadRR: "    DELIMITED BY SIZE
056400            OV-VALUE     DELIMITED BY SIZE
056500            " ms."       DELIMITED BY SIZE
056600            INTO RES-RPT-REC
056700     END-STRING.
056800     WRITE RES-RPT-REC.
056900
057000     MOVE SPACES TO RES-RPT-REC.
057100     WRITE RES-RPT-REC.
057200 700-EXIT.
057300     EXIT.
057400
057500*****************************************************************
057600* 800-WRITE-APEN - [APEN].
057700*****************************************************************
057800 800-WRITE-APEN.
057900     MOVE SPACES TO RES-RPT-REC.
058000     MOVE "[ApEn]" TO RES-RPT-REC(1:6).
058100     WRITE RES-RPT-REC.
058200
058300     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
058400     MOVE V-APEN TO OV-VALUE.
058500     STRING "ApEn: "     DELIMITED BY SIZE
058600            OV-VALUE     DELIMITED BY SIZE
058700            " ms."       DELIMITED BY SIZE
058800            INTO RES-RPT-REC
058900     END-STRING.
059000     WRITE RES-RPT-REC.
059100
059200     MOVE SPACES TO RES-RPT-REC.
059300     WRITE RES-RPT-REC.
059400 800-EXIT.
059500     EXIT.
059600
059700*****************************************************************
059800* 900-WRITE-VERBOSE-LOG - WHEN RESDRIV PASSES VERBOSE-SW = "V",
059810* DUMPS THE FOUR SERIES DATA COLLECTIONS ASKED FOR (TICKET #4471):
059820* UNFILTERED RR, UNFILTERED HR (FROM UNFILTERED-SERIES-AREA, THE
059830* RESFILT SNAPSHOT TAKEN BEFORE ITS REPLACE-NEXT-BEAT CORRECTION
059840* RUNS) AND NORMALIZED RR, NORMALIZED HR (FROM FILTERED-SERIES-
059850* AREA, AFTER THAT CORRECTION) - EACH AS A BRACKETED LIST AT 2
059860* DECIMALS PLUS ITS AVERAGE - FOLLOWED BY THE STRESS-MODEL TERMS.
059870* KEPT SEPARATE FROM THE NORMAL SECTIONS SO THE DEFAULT REPORT
059880* STAYS SHORT.
060200*****************************************************************
060300 900-WRITE-VERBOSE-LOG.
060310     MOVE SPACES TO RES-RPT-REC.
060320     MOVE "[Verbose - series dump]" TO
060330          RES-RPT-REC(1:24).
060340     WRITE RES-RPT-REC.
060350
060360     MOVE UF-COUNT TO VW-ENTRY-COUNT.
060370     PERFORM 921-COPY-UNFILT-RR THRU 921-EXIT
060380             VARYING VW-IDX FROM 1 BY 1
060390             UNTIL VW-IDX > VW-ENTRY-COUNT.
060400     MOVE "Unfiltered rr" TO VW-LABEL.
060410     PERFORM 920-DUMP-SERIES THRU 920-EXIT.
060420
060430     MOVE UF-COUNT TO VW-ENTRY-COUNT.
060440     PERFORM 922-COPY-UNFILT-HR THRU 922-EXIT
060450             VARYING VW-IDX FROM 1 BY 1
060460             UNTIL VW-IDX > VW-ENTRY-COUNT.
060470     MOVE "Unfiltered hr" TO VW-LABEL.
060480     PERFORM 920-DUMP-SERIES THRU 920-EXIT.
060490
060500     MOVE FS-COUNT TO VW-ENTRY-COUNT.
060510     PERFORM 923-COPY-NORM-RR THRU 923-EXIT
060520             VARYING VW-IDX FROM 1 BY 1
060530             UNTIL VW-IDX > VW-ENTRY-COUNT.
060540     MOVE "Normalized rr" TO VW-LABEL.
060550     PERFORM 920-DUMP-SERIES THRU 920-EXIT.
060560
060570     MOVE FS-COUNT TO VW-ENTRY-COUNT.
060580     PERFORM 924-COPY-NORM-HR THRU 924-EXIT
060590             VARYING VW-IDX FROM 1 BY 1
060600             UNTIL VW-IDX > VW-ENTRY-COUNT.
060610     MOVE "Normalized hr" TO VW-LABEL.
060620     PERFORM 920-DUMP-SERIES THRU 920-EXIT.
060630
060640     PERFORM 950-WRITE-STRESS-TERMS THRU 950-EXIT.
060650 900-EXIT.
060660     EXIT.
060670
060680*****************************************************************
060690* 920-DUMP-SERIES - ONE LABEL, ONE BRACKETED LIST (WRAPPED ACROSS
060700* REPORT LINES AS NEEDED), ONE AVERAGE LINE.  VW-ENTRY-COUNT AND
060710* VW-GENERIC-ENTRY MUST ALREADY BE LOADED WITH THE SERIES BY ONE
060720* OF THE 92n-COPY-xx PARAGRAPHS BELOW, AND VW-LABEL WITH ITS
060730* 13-CHARACTER HEADING.
060740*****************************************************************
060750 920-DUMP-SERIES.
060760     MOVE SPACES TO RES-RPT-REC.
060770     STRING VW-LABEL DELIMITED BY SIZE
060780            ": ["    DELIMITED BY SIZE
060790            INTO RES-RPT-REC
060800     END-STRING.
060810     WRITE RES-RPT-REC.
060820
060830     MOVE ZERO TO VW-SUM.
060840     MOVE SPACES TO VERBOSE-LINE-FIELDS.
060850     MOVE 1 TO VW-LINE-USED.
060860     SET VW-FIRST-VALUE TO TRUE.
060870
060880     PERFORM 925-APPEND-VALUE THRU 925-EXIT
060890             VARYING VW-IDX FROM 1 BY 1
060900             UNTIL VW-IDX > VW-ENTRY-COUNT.
060910
060920     IF VW-LINE-USED > 1
060930        PERFORM 930-FLUSH-LINE THRU 930-EXIT.
060940
060950     MOVE SPACES TO RES-RPT-REC.
060960     MOVE "]" TO RES-RPT-REC(1:1).
060970     WRITE RES-RPT-REC.
060980
060990     IF VW-ENTRY-COUNT > 0
061000        COMPUTE VW-AVG ROUNDED = VW-SUM / VW-ENTRY-COUNT
061010     ELSE
061020        MOVE ZERO TO VW-AVG.
061030     MOVE VW-AVG TO VW-AVG-EDIT.
061040     MOVE SPACES TO RES-RPT-REC.
061050     STRING "Avg: "      DELIMITED BY SIZE
061060            VW-AVG-EDIT  DELIMITED BY SIZE
061070            INTO RES-RPT-REC
061080     END-STRING.
061090     WRITE RES-RPT-REC.
061100
061110     MOVE SPACES TO RES-RPT-REC.
061120     WRITE RES-RPT-REC.
061130 920-EXIT.
061140     EXIT.
061150
061160*****************************************************************
061170* 921/922/923/924-COPY-xx - STAGE ONE OF THE FOUR SERIES INTO THE
061180* GENERIC WORK TABLE SO 920-DUMP-SERIES DOES NOT NEED TO KNOW
061190* WHICH UNDERLYING TABLE IT IS DUMPING.  VW-IDX IS A PLAIN COMP
061200* SUBSCRIPT, NOT AN INDEX-NAME, SO IT WORKS ACROSS UF-ENTRY AND
061210* FS-ENTRY EVEN THOUGH THEY ARE SIZED DIFFERENTLY.
061220*****************************************************************
061230 921-COPY-UNFILT-RR.
061240     MOVE UF-RR(VW-IDX) TO VW-GENERIC-ENTRY(VW-IDX).
061250 921-EXIT.
061260     EXIT.
061270
061280 922-COPY-UNFILT-HR.
061290     MOVE UF-HR(VW-IDX) TO VW-GENERIC-ENTRY(VW-IDX).
061300 922-EXIT.
061310     EXIT.
061320
061330 923-COPY-NORM-RR.
061340     MOVE FS-RR(VW-IDX) TO VW-GENERIC-ENTRY(VW-IDX).
061350 923-EXIT.
061360     EXIT.
061370
061380 924-COPY-NORM-HR.
061390     MOVE FS-HR(VW-IDX) TO VW-GENERIC-ENTRY(VW-IDX).
061400 924-EXIT.
061410     EXIT.
061420
061430*****************************************************************
061440* 925-APPEND-VALUE - ONE VALUE, COMMA-SEPARATED, WRAPPED TO A NEW
061450* REPORT LINE BEFORE THE 120-CHARACTER VL-TEXT FIELD WOULD
061460* OVERFLOW.
061470*****************************************************************
061480 925-APPEND-VALUE.
061490     MOVE VW-GENERIC-ENTRY(VW-IDX) TO VW-TOKEN-VAL.
061500     ADD VW-GENERIC-ENTRY(VW-IDX) TO VW-SUM.
061510
061520     IF VW-LINE-USED > 110
061530        PERFORM 930-FLUSH-LINE THRU 930-EXIT.
061540
061550     IF NOT VW-FIRST-VALUE
061560        STRING ", " DELIMITED BY SIZE
061570               INTO VL-TEXT
061580               WITH POINTER VW-LINE-USED
061590        END-STRING.
061600     SET VW-FIRST-VALUE TO FALSE.
061610
061620     STRING VW-TOKEN-VAL DELIMITED BY SIZE
061630            INTO VL-TEXT
061640            WITH POINTER VW-LINE-USED
061650     END-STRING.
061660 925-EXIT.
061670     EXIT.
061680
061690*****************************************************************
061700* 930-FLUSH-LINE - WRITES WHATEVER IS IN VL-TEXT AND RESETS THE
061710* LINE BUFFER.
061720*****************************************************************
061730 930-FLUSH-LINE.
061740     MOVE VERBOSE-LINE-FIELDS TO RES-RPT-REC.
061750     WRITE RES-RPT-REC.
061760     MOVE SPACES TO VERBOSE-LINE-FIELDS.
061770     MOVE 1 TO VW-LINE-USED.
061780 930-EXIT.
061790     EXIT.
061800
061810*****************************************************************
061820* 950-WRITE-STRESS-TERMS - THE FOUR WEIGHTED TERMS, THE INDEPEND-
061830* ENT (CONSTANT) TERM AND THE SUM RESSTRS COMPUTED THEM INTO -
061840* V-STRESS ITSELF IS THE SUM, SO IT IS REUSED RATHER THAN
061850* DUPLICATED IN ANALYSIS-VALUES-REC.
061860*****************************************************************
061870 950-WRITE-STRESS-TERMS.
061880     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
061890     MOVE V-TERM1 TO OV-VALUE.
061900     MOVE SPACES TO RES-RPT-REC.
061910     STRING "term1: "    DELIMITED BY SIZE
061920            OV-VALUE     DELIMITED BY SIZE
061930            INTO RES-RPT-REC
061940     END-STRING.
061950     WRITE RES-RPT-REC.
061960
061970     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
061980     MOVE V-TERM2 TO OV-VALUE.
061990     MOVE SPACES TO RES-RPT-REC.
062000     STRING "term2: "    DELIMITED BY SIZE
062010            OV-VALUE     DELIMITED BY SIZE
062020            INTO RES-RPT-REC
062030     END-STRING.
062040     WRITE RES-RPT-REC.
062050
062060     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
062070     MOVE V-TERM3 TO OV-VALUE.
062080     MOVE SPACES TO RES-RPT-REC.
062090     STRING "term3: "    DELIMITED BY SIZE
062100            OV-VALUE     DELIMITED BY SIZE
062110            INTO RES-RPT-REC
062120     END-STRING.
062130     WRITE RES-RPT-REC.
062140
062150     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
062160     MOVE V-TERM4 TO OV-VALUE.
062170     MOVE SPACES TO RES-RPT-REC.
062180     STRING "term4: "    DELIMITED BY SIZE
062190            OV-VALUE     DELIMITED BY SIZE
062200            INTO RES-RPT-REC
062210     END-STRING.
062220     WRITE RES-RPT-REC.
062230
062240     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
062250     MOVE V-INDEP-TERM TO OV-VALUE.
062260     MOVE SPACES TO RES-RPT-REC.
062270     STRING "Independent term: " DELIMITED BY SIZE
062280            OV-VALUE              DELIMITED BY SIZE
062290            INTO RES-RPT-REC
062300     END-STRING.
062310     WRITE RES-RPT-REC.
062320
062330     MOVE SPACES TO ONE-VALUE-LINE-FIELDS.
062340     MOVE V-STRESS TO OV-VALUE.
062350     MOVE SPACES TO RES-RPT-REC.
062360     STRING "Sum: "      DELIMITED BY SIZE
062370            OV-VALUE     DELIMITED BY SIZE
062380            INTO RES-RPT-REC
062390     END-STRING.
062400     WRITE RES-RPT-REC.
062410
062420     MOVE SPACES TO RES-RPT-REC.
062430     WRITE RES-RPT-REC.
062440 950-EXIT.
062450     EXIT.
064100
064200*****************************************************************
064300* 999-ABEND-RTN - COMMON TRAP, NOT NORMALLY REACHED BY THIS
064400* PROGRAM SINCE IT HAS NO KEYED I/O OF ITS OWN.
064500*****************************************************************
064600 999-ABEND-RTN.
064700     MOVE "999-ABEND-RTN" TO PARA-NAME.
064800     WRITE SYSOUT-REC FROM ABEND-REC.
064900     CLOSE RES-RPT-FILE, SYSOUT.
065000     DISPLAY "*** ABNORMAL END OF JOB-RESRPT ***" UPON CONSOLE.
065100     MOVE -1 TO RETURN-CD.
065200 999-EXIT.
065300     GOBACK.
