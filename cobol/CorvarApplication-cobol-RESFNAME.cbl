000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RESFNAME.
000400 AUTHOR. S. R. BRANCH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/13/13.
000700 DATE-COMPILED. 03/13/13.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*          BUILDS AND PARSES THE CANONICAL RESULT-FILE NAME -
001300*          RESULT-I<ID>-G<TAG>-T<TIME>.RES - FOR THE CORVAR
001400*          BATCH.  MODELED ON THE OLD STRLTH UTILITY'S SHAPE
001500*          (ONE LINKAGE RECORD, ONE RETURN CODE, NO FILES OF
001600*          ITS OWN) BUT WITH A FUNCTION-SWITCH LIKE CLCLBCST'S
001700*          SINCE IT NOW DOES TWO THINGS INSTEAD OF ONE.
001800******************************************************************
001900* CHANGE LOG
002000* ---------- ---- ------------------------------------------------
002100* 03/13/13   SRB  INITIAL VERSION - BUILD ONLY.                   031313  
002200* 03/21/13   SRB  ADDED PARSE SIDE FOR RESLOAD'S INBOUND FILE     032113  
002300*                 NAME EDIT (TICKET #4471).
002400* 11/14/98   SRB  Y2K REVIEW - FN-TIME IS EPOCH MILLISECONDS,     111498  
002500*                 NOT A CALENDAR DATE.  NO CHANGES REQUIRED.
002550* 05/08/13   TJF  SHOP STANDARDS SWEEP - MOVED RETURN-CD BACK TO     050813
002560*                 A 77-LEVEL ITEM, NO OTHER CHANGES REQUIRED.
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 SPECIAL-NAMES.
003300     CLASS NUMERIC-SIGN-CHARS IS "+" "-".
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  ED-ID                       PIC Z(17)9.
004200     05  ED-ID-R REDEFINES ED-ID     PIC X(18).
004300     05  ED-TIME                     PIC Z(13)9.
004400     05  ED-TIME-R REDEFINES ED-TIME PIC X(14).
004500     05  W-ID-START                  PIC 9(02) COMP.
004600     05  W-TIME-START                PIC 9(02) COMP.
004700     05  W-TAG-LEN                   PIC 9(02) COMP.
004800     05  W-STRIPPED-NAME             PIC X(80).
004900     05  W-STRIPPED-ALT REDEFINES W-STRIPPED-NAME.
005000         10  W-STRIPPED-PIECE OCCURS 20 TIMES PIC X(04).
005100     05  W-STRIPPED-LEN              PIC 9(02) COMP.
005200     05  FILLER                      PIC X(10).
005300
005400 01  PARSE-WORK-FIELDS.
005500     05  W-PART1                     PIC X(20).
005600     05  W-PART2                     PIC X(20).
005700     05  W-PART3                     PIC X(20).
005800     05  W-PART4                     PIC X(20).
005900     05  W-PARSE-COUNT               PIC 9(02) COMP.
006000
006100 LINKAGE SECTION.
006200 01  FNAME-REQUEST-REC.
006300     05  FNAME-FUNCTION-SW           PIC X(01).
006400         88  IS-BUILD-NAME             VALUE "B".
006500         88  IS-PARSE-NAME             VALUE "P".
006600     05  FN-ID                       PIC 9(18).
006700     05  FN-TAG                      PIC X(20).
006800     05  FN-TIME                     PIC 9(14).
006900     05  FN-NAME                     PIC X(80).
007000 77  RETURN-CD                      PIC S9(4) COMP.
007100
007200 PROCEDURE DIVISION USING FNAME-REQUEST-REC, RETURN-CD.
007300 000-MAINLINE.
007400     MOVE ZERO TO RETURN-CD.
007500     IF IS-BUILD-NAME
007600        PERFORM 100-BUILD-NAME THRU 100-EXIT
007700     ELSE IF IS-PARSE-NAME
007800        PERFORM 200-PARSE-NAME THRU 200-EXIT
007900     ELSE
008000        MOVE -1 TO RETURN-CD.
008100     GOBACK.
008200
008300*****************************************************************
008400* 100-BUILD-NAME - RESULT-I<ID>-G<TAG>-T<TIME>.RES, WITH THE
008500* NUMERIC PARTS LEFT-JUSTIFIED (NO LEADING ZERO PADDING) AND
008600* THE TAG TRAILING-SPACE-TRIMMED.
008700*****************************************************************
008800 100-BUILD-NAME.
008900     MOVE SPACES TO FN-NAME.
009000     MOVE FN-ID TO ED-ID.
009100     PERFORM 105-SCAN-ID-START THRU 105-EXIT
009200             VARYING W-ID-START FROM 1 BY 1
009300             UNTIL W-ID-START > 17
009400                OR ED-ID-R(W-ID-START:1) NOT = SPACE.
009500
009600     MOVE FN-TIME TO ED-TIME.
009700     PERFORM 106-SCAN-TIME-START THRU 106-EXIT
009800             VARYING W-TIME-START FROM 1 BY 1
009900             UNTIL W-TIME-START > 13
010000                OR ED-TIME-R(W-TIME-START:1) NOT = SPACE.
010100
010200     MOVE 20 TO W-TAG-LEN.
010300     PERFORM 107-SCAN-TAG-END THRU 107-EXIT
010400             UNTIL W-TAG-LEN = 0
010500                OR FN-TAG(W-TAG-LEN:1) NOT = SPACE.
010600     IF W-TAG-LEN = 0
010700        MOVE 1 TO W-TAG-LEN.
010800
010900     STRING "result-i"                    DELIMITED BY SIZE
011000            ED-ID-R(W-ID-START:)           DELIMITED BY SIZE
011100            "-g"                           DELIMITED BY SIZE
011200            FN-TAG(1:W-TAG-LEN)            DELIMITED BY SIZE
011300            "-t"                           DELIMITED BY SIZE
011400            ED-TIME-R(W-TIME-START:)       DELIMITED BY SIZE
011500            ".res"                         DELIMITED BY SIZE
011600            INTO FN-NAME
011700     END-STRING.
011800 100-EXIT.
011900     EXIT.
012000
012100*****************************************************************
012200* 105-SCAN-ID-START / 106-SCAN-TIME-START / 107-SCAN-TAG-END -
012300* LOOP CONTROL DOES ALL THE WORK HERE; THE PARAGRAPH BODY ITSELF
012400* HAS NOTHING LEFT TO DO.
012500*****************************************************************
012600 105-SCAN-ID-START.
012700     CONTINUE.
012800 105-EXIT.
012900     EXIT.
013000
013100 106-SCAN-TIME-START.
013200     CONTINUE.
013300 106-EXIT.
013400     EXIT.
013500
013600 107-SCAN-TAG-END.
013700     SUBTRACT 1 FROM W-TAG-LEN.
013800 107-EXIT.
013900     EXIT.
014000
014100*****************************************************************
014200* 200-PARSE-NAME - STRIP THE .RES SUFFIX, SPLIT ON "-" INTO
014300* EXACTLY FOUR PARTS.  PART 3 MUST START WITH "G", PART 4 WITH
014400* "T" - OTHERWISE THE NAME IS MALFORMED AND THE CALLER ABENDS.
014500*****************************************************************
014600 200-PARSE-NAME.
014700     MOVE FN-NAME TO W-STRIPPED-NAME.
014800     MOVE 80 TO W-STRIPPED-LEN.
014900     PERFORM 210-SCAN-STRIPPED-END THRU 210-EXIT
015000             UNTIL W-STRIPPED-LEN = 0
015100                OR W-STRIPPED-NAME(W-STRIPPED-LEN:1) NOT = SPACE.
015200
015300     IF W-STRIPPED-LEN > 4
015400        IF W-STRIPPED-NAME(W-STRIPPED-LEN - 3:4) = ".res"
015500           SUBTRACT 4 FROM W-STRIPPED-LEN
015600           MOVE SPACES TO W-STRIPPED-NAME(W-STRIPPED-LEN + 1:4).
015700
015800     MOVE SPACES TO W-PART1, W-PART2, W-PART3, W-PART4.
015900     UNSTRING W-STRIPPED-NAME DELIMITED BY "-"
016000         INTO W-PART1, W-PART2, W-PART3, W-PART4
016100         TALLYING IN W-PARSE-COUNT
016200     END-UNSTRING.
016300
016400     IF W-PARSE-COUNT NOT = 4
016500        MOVE -1 TO RETURN-CD
016600        GO TO 200-EXIT.
016700
016800     IF W-PART3(1:1) NOT = "g" OR W-PART4(1:1) NOT = "t"
016900        MOVE -1 TO RETURN-CD
017000        GO TO 200-EXIT.
017100
017200     MOVE W-PART3(2:19) TO FN-TAG.
017300     MOVE ZERO TO FN-ID.
017400     IF W-PART2(1:1) = "i"
017500        MOVE W-PART2(2:17) TO ED-ID-R(1:17)
017600        MOVE ED-ID TO FN-ID.
017700     MOVE ZERO TO FN-TIME.
017800     MOVE W-PART4(2:13) TO ED-TIME-R(1:13).
017900     MOVE ED-TIME TO FN-TIME.
018000 200-EXIT.
018100     EXIT.
018200
018300*****************************************************************
018400* 210-SCAN-STRIPPED-END - TRAILING-SPACE SCAN FOR THE PARSE SIDE.
018500*****************************************************************
018600 210-SCAN-STRIPPED-END.
018700     SUBTRACT 1 FROM W-STRIPPED-LEN.
018800 210-EXIT.
018900     EXIT.
