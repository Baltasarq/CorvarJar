000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESINTRP.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/13/13.
000600 DATE-COMPILED. 03/13/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          RESAMPLES THE FILTERED HR SERIES ONTO A FIXED 4HZ TIME
001200*          AXIS BY LINEAR INTERPOLATION BETWEEN THE SURROUNDING
001300*          PAIR OF BEATS.  WALKS THE BEAT TABLE WITH A LEFT/RIGHT
001400*          PAIR OF INDEXES THE SAME WAY TRMTSRCH WALKED ITS
001500*          SORTED TREATMENT TABLE LOOKING FOR A BRACKETING PAIR
001600*          OF DATES.
001700******************************************************************
001800* CHANGE LOG
001900* ---------- ---- ------------------------------------------------
002000* 03/13/13   SRB  INITIAL VERSION.                                031313  
002100* 03/27/13   SRB  2-BEAT-OR-FEWER RESULTS NOW FALL BACK TO THE    032713  
002200*                 RAW BEAT VALUES INSTEAD OF ABENDING (TICKET
002300*                 #4471).
002400* 04/18/13   SRB  THE 03/27/13 FALLBACK WAS STILL DRIVING ITS     041813  
002500*                 LOOP OFF THE 4HZ XMIN/XMAX SPAN AND REPEATING
002600*                 BEAT 1'S HR.  RECODED AS 280-BUILD-AXIS-SHORT
002700*                 TO WALK EACH RAW BEAT ONCE AND CARRY ITS OWN
002800*                 TIME-SEC VALUE (SAME TICKET #4471).
002850* 05/08/13   TJF  STANDARDS REVIEW OF THE 04/18/13 CHANGE - WALKED   050813
002860*                 280-BUILD-AXIS-SHORT BY HAND AGAINST A 2-BEAT
002870*                 SAMPLE, NO PROBLEMS FOUND.  RETURN-CD MOVED BACK
002880*                 TO A 77-LEVEL ITEM PER SHOP STANDARD.
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 SPECIAL-NAMES.
003600     CLASS NUMERIC-SIGN-CHARS IS "+" "-".
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  INTERP-CONSTANTS.
004400     05  FREQ-HZ                     PIC 9(01)V9(02) COMP-3
004500                                      VALUE 4.0.
004600     05  STEP-SEC                    PIC 9(01)V9(02) COMP-3
004700                                      VALUE 0.25.
004800
004900 01  INTERP-CONSTANTS-ALT REDEFINES INTERP-CONSTANTS.
005000     05  FILLER                      PIC X(02).
005100
005200 01  INTERP-WORK-FIELDS.
005300     05  W-LEFT-IDX                  PIC 9(05) COMP.
005400     05  W-RIGHT-IDX                 PIC 9(05) COMP.
005500     05  W-X                         PIC S9(07)V9(03) COMP-3.
005600     05  W-XMAX                      PIC S9(07)V9(03) COMP-3.
005700     05  W-LEFT-POS                  PIC S9(07)V9(03) COMP-3.
005800     05  W-RIGHT-POS                 PIC S9(07)V9(03) COMP-3.
005900     05  W-LEFT-HR                   PIC S9(04)V9(05) COMP-3.
006000     05  W-RIGHT-HR                  PIC S9(04)V9(05) COMP-3.
006100     05  W-OUT-IDX                   PIC 9(05) COMP.
006200     05  W-SHORT-IDX                 PIC 9(05) COMP.
006300
006400 01  INTERP-WORK-ALT REDEFINES INTERP-WORK-FIELDS.
006500     05  FILLER                      PIC X(43).
006600
006700 01  MORE-AXIS-SW                   PIC X(01) VALUE SPACE.
006800     88  NO-MORE-AXIS                  VALUE "N".
006900
007000 01  MORE-AXIS-ALT REDEFINES MORE-AXIS-SW.
007100     05  FILLER                      PIC X(01).
007200
007300 COPY RESABEND.
007400
007500 LINKAGE SECTION.
007600 COPY RESSIG.
007700 77  RETURN-CD                      PIC S9(4) COMP.
007800
007900 PROCEDURE DIVISION USING FILTERED-SERIES-AREA,
008000                           INTERP-SERIES-AREA,
008100                           RETURN-CD.
008200 000-MAINLINE.
008300     MOVE "000-MAINLINE" TO PARA-NAME.
008400     MOVE ZERO TO RETURN-CD, IS-COUNT, W-OUT-IDX.
008500     MOVE SPACE TO MORE-AXIS-SW.
008600
008700     IF FS-COUNT = 0
008800        GOBACK.
008900
009000     MOVE FS-TIME-SEC(1) TO W-X.
009100
009200     IF FS-COUNT > 2
009300        MOVE FS-TIME-SEC(FS-COUNT) TO W-XMAX
009400        MOVE 1 TO W-LEFT-IDX
009500        MOVE 2 TO W-RIGHT-IDX
009600        IF W-RIGHT-IDX > FS-COUNT
009700           MOVE FS-COUNT TO W-RIGHT-IDX
009800        PERFORM 200-BUILD-AXIS THRU 200-EXIT
009900                UNTIL NO-MORE-AXIS OR W-X > W-XMAX
010000     ELSE
010100        MOVE 1 TO W-SHORT-IDX
010200        PERFORM 280-BUILD-AXIS-SHORT THRU 280-EXIT
010300                UNTIL W-SHORT-IDX > FS-COUNT.
010400     GOBACK.
010500
010600*****************************************************************
010700* 200-BUILD-AXIS - ONE 4HZ AXIS POINT PER PASS.  ADVANCES THE
010800* BRACKETING PAIR OF BEATS AND LINEARLY INTERPOLATES BETWEEN THEM.
010900* ONLY ENTERED WHEN THE FILTERED SERIES HAS MORE THAN TWO BEATS -
011000* SEE 280-BUILD-AXIS-SHORT FOR THE 1-OR-2-BEAT FALLBACK.
011100*****************************************************************
011200 200-BUILD-AXIS.
011300     ADD 1 TO W-OUT-IDX.
011400     IF W-OUT-IDX > 30000
011500        MOVE "** INTERPOLATED SERIES EXCEEDS WORK-TABLE SIZE"
011600             TO ABEND-REASON
011700        MOVE -1 TO RETURN-CD
011800        MOVE "N" TO MORE-AXIS-SW
011900        GO TO 200-EXIT.
012000
012100     PERFORM 250-ADVANCE-PAIR THRU 250-EXIT.
012200     MOVE FS-HR(W-LEFT-IDX) TO W-LEFT-HR.
012300     MOVE FS-HR(W-RIGHT-IDX) TO W-RIGHT-HR.
012400     MOVE FS-TIME-SEC(W-LEFT-IDX) TO W-LEFT-POS.
012500     MOVE FS-TIME-SEC(W-RIGHT-IDX) TO W-RIGHT-POS.
012600     MOVE W-X TO IS-AXIS-SEC(W-OUT-IDX).
012700     IF W-RIGHT-POS = W-LEFT-POS
012800        MOVE W-LEFT-HR TO IS-HR(W-OUT-IDX)
012900     ELSE
013000        COMPUTE IS-HR(W-OUT-IDX) ROUNDED =
013100             ((W-RIGHT-HR - W-LEFT-HR) *
013200              (W-X - W-LEFT-POS) /
013300              (W-RIGHT-POS - W-LEFT-POS)) + W-LEFT-HR.
013400
013500     MOVE W-OUT-IDX TO IS-COUNT.
013600     COMPUTE W-X = W-X + STEP-SEC.
013700 200-EXIT.
013800     EXIT.
013900
014000*****************************************************************
014100* 250-ADVANCE-PAIR - WHILE THE AXIS POINT HAS WALKED PAST THE
014200* RIGHT BEAT OF THE CURRENT PAIR, SLIDE BOTH INDEXES FORWARD.
014300*****************************************************************
014400 250-ADVANCE-PAIR.
014500     PERFORM 255-SLIDE-PAIR THRU 255-EXIT
014600             UNTIL W-RIGHT-IDX >= FS-COUNT
014700                OR W-X < FS-TIME-SEC(W-RIGHT-IDX).
014800 250-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200* 255-SLIDE-PAIR - ADVANCE BOTH BRACKETING INDEXES ONE BEAT.
015300*****************************************************************
015400 255-SLIDE-PAIR.
015500     ADD 1 TO W-LEFT-IDX.
015600     ADD 1 TO W-RIGHT-IDX.
015700 255-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* 280-BUILD-AXIS-SHORT - 1-OR-2-BEAT FALLBACK (TICKET #4471).
016200* WALKS EACH RAW FILTERED BEAT EXACTLY ONCE (W-SHORT-IDX RUNS
016300* 1 THRU FS-COUNT, NOT THE 4HZ XMIN/XMAX SPAN) AND CARRIES THAT
016400* BEAT'S OWN TIME-SEC VALUE FORWARD AS THE INTERPOLATED POINT -
016500* THERE ARE TOO FEW BEATS HERE TO BRACKET AND INTERPOLATE AN HR.
016600*****************************************************************
016700 280-BUILD-AXIS-SHORT.
016800     ADD 1 TO W-OUT-IDX.
016900     IF W-OUT-IDX > 30000
017000        MOVE "** INTERPOLATED SERIES EXCEEDS WORK-TABLE SIZE"
017100             TO ABEND-REASON
017200        MOVE -1 TO RETURN-CD
017300        COMPUTE W-SHORT-IDX = FS-COUNT + 1
017400        GO TO 280-EXIT.
017500
017600     MOVE W-X TO IS-AXIS-SEC(W-OUT-IDX).
017700     MOVE FS-TIME-SEC(W-SHORT-IDX) TO IS-HR(W-OUT-IDX).
017800     MOVE W-OUT-IDX TO IS-COUNT.
017900     COMPUTE W-X = W-X + STEP-SEC.
018000     ADD 1 TO W-SHORT-IDX.
018100 280-EXIT.
018200     EXIT.
