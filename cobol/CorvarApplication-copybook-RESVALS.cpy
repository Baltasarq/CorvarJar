000100******************************************************************
000200* RESVALS  -  COMPUTED ANALYSIS-VALUES RECORD FOR ONE RESULT.    *
000300*             BUILT BY RESSTAT/RESSTRS/RESSPEC, CONSUMED BY      *
000400*             RESRPT.  ALL FIELDS CARRY AT LEAST 4 FRACTIONAL    *
000500*             DIGITS INTERNALLY; RESRPT EDITS DOWN TO 2 FOR      *
000600*             PRINT.                                             *
000700*                                                                *
000800*  SRB 03/11/13 - NEW MEMBER, REPLACES THE OLD HLTHPLAN DCLGEN.  *
000900******************************************************************
001000 01  ANALYSIS-VALUES-REC.
001100     05  V-MEAN-BPM                  PIC S9(4)V9(5) COMP-3.
001200     05  V-STD                       PIC S9(4)V9(5) COMP-3.
001300     05  V-RMSSD                     PIC S9(4)V9(5) COMP-3.
001400     05  V-PNN50                     PIC S9(3)V9(5) COMP-3.
001500     05  V-NORMHRV                   PIC S9(4)V9(5) COMP-3.
001600     05  V-MADRR                     PIC S9(4)V9(5) COMP-3.
001700     05  V-APEN                      PIC S9(2)V9(6) COMP-3.
001800     05  V-STRESS                    PIC S9(2)V9(6) COMP-3.
001810     05  V-PROBE                     PIC S9(1)V9(6) COMP-3.
001820*    STRESS-MODEL INTERMEDIATE TERMS - SET BY RESSTRS, READ ONLY
001830*    FOR THE VERBOSE LOG IN RESRPT (SRB 05/07/13, TICKET #4471).
001840     05  V-TERM1                     PIC S9(4)V9(5) COMP-3.
001850     05  V-TERM2                     PIC S9(4)V9(5) COMP-3.
001860     05  V-TERM3                     PIC S9(4)V9(5) COMP-3.
001870     05  V-TERM4                     PIC S9(4)V9(5) COMP-3.
001880     05  V-INDEP-TERM                PIC S9(4)V9(5) COMP-3.
002000     05  V-TOTAL-PWR                 PIC S9(9)V9(4) COMP-3.
002100     05  V-LF-PWR                    PIC S9(9)V9(4) COMP-3.
002200     05  V-HF-PWR                    PIC S9(9)V9(4) COMP-3.
002300     05  V-LFHF-RATIO                PIC S9(6)V9(4) COMP-3.
002400     05  V-LF-AVAILABLE              PIC X(01).
002500         88  LF-AVAILABLE              VALUE "Y".
002600         88  LF-NOT-AVAILABLE         VALUE "N".
002700     05  V-HF-AVAILABLE              PIC X(01).
002800         88  HF-AVAILABLE              VALUE "Y".
002900         88  HF-NOT-AVAILABLE         VALUE "N".
