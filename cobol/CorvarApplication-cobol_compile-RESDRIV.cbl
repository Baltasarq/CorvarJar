000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESDRIV.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/25/13.
000600 DATE-COMPILED. 03/25/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          TOP-LEVEL JOB STEP FOR THE CORVAR BATCH.  TAKES THE
001200*          RESULT FILE NAME AND AN OPTIONAL VERBOSE FLAG OFF THE
001300*          EXEC PARM CARD, DRIVES THE FULL ANALYSIS PIPELINE BY
001400*          CALLING EACH RESxxxx STEP IN TURN, AND PRINTS THE
001500*          STRESS LEVEL AND MADRR SUMMARY LINE THE OPERATOR
001600*          WATCHES FOR IN THE JOB LOG.  SHAPED LIKE DALYUPDT'S
001700*          OLD 000/100/900/1000 SKELETON, WITH THE SORT-FILE
001800*          READ LOOP REPLACED BY ONE CALL CHAIN.
001900******************************************************************
002000* CHANGE LOG
002100* ---------- ---- ------------------------------------------------
002200* 03/25/13   SRB  INITIAL VERSION.                                032513  
002300* 04/05/13   SRB  REJECT A MALFORMED RESULT FILE NAME BEFORE      040513  
002400*                 CALLING RESLOAD INSTEAD OF LETTING RESLOAD
002500*                 ABEND ON A BAD HEADER (TICKET #4471).
002600* 04/09/13   SRB  RECODED THE PARM-SCAN LOOP TO OUT-OF-LINE       040913  
002700*                 PERFORM, SAME TICKET AS RESMATH.
002800* 04/16/13   SRB  ALIGNED THE MADRR SUMMARY LINE'S COLON UNDER    041613  
002900*                 THE STRESS LEVEL LINE'S COLON - OPERATIONS
003000*                 REPORTED THE TWO LINES DID NOT MATCH COLUMN
003100*                 FOR COLUMN (TICKET #4471).
003200* 04/23/13   SRB  ADDED THE NO-PARM USAGE MESSAGE AND CLEAN       042313
003300*                 STOP - A BLANK EXEC PARM WAS FALLING INTO
003400*                 THE GENERIC MALFORMED-NAME ABEND INSTEAD OF
003500*                 TELLING THE OPERATOR WHAT THE STEP EXPECTS.
003550* 05/07/13   SRB  PASSED UNFILTERED-SERIES-AREA THROUGH TO        050713
003560*                 RESFILT (WHICH NOW FILLS IT) AND ON TO RESRPT
003570*                 (WHICH NOW LOGS IT) - REQUIRED FOR THE VERBOSE
003580*                 LOG'S "UNFILTERED" SERIES (TICKET #4471).
003590* 05/08/13   TJF  STANDARDS REVIEW OF THE 05/07/13 CHANGE -         050813
003591*                 WHILE IN HERE, RECHECKED THE 04/16/13 FILLER
003592*                 MATH ON DRIVER-OUTPUT-LINE-ALT AND FOUND IT ONE
003593*                 BYTE SHORT OF THE TRUE RECORD SUM.  WIDENED
003594*                 X(166) TO X(167) AND MOVED VERBOSE-SW BACK TO A
003595*                 77-LEVEL ITEM PER SHOP STANDARD.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  SYSOUT
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     RECORD CONTAINS 80 CHARACTERS
005700     BLOCK CONTAINS 0 RECORDS.
005800 01  SYSOUT-REC                      PIC X(80).
005900
006000 WORKING-STORAGE SECTION.
006100 01  PARM-SCAN-FIELDS.
006200     05  W-PARM-LEN                  PIC 9(03) COMP.
006300     05  W-NAME-LEN                  PIC 9(03) COMP.
006400     05  W-SCAN-I                    PIC 9(03) COMP.
006500     05  W-PARM-UPPER                PIC X(80).
006600
006700 01  PARM-SCAN-ALT REDEFINES PARM-SCAN-FIELDS.
006800     05  FILLER                      PIC X(89).
006900
007000 01  PIPELINE-CONTROL-FIELDS.
007100     05  CALC-CALL-RET-CODE          PIC S9(4) COMP.
007200     05  STEP-ABENDED-SW             PIC X(01) VALUE SPACE.
007300         88  STEP-ABENDED               VALUE "Y".
007400     05  USAGE-SW                    PIC X(01) VALUE SPACE.
007500         88  USAGE-REQUESTED            VALUE "Y".
007600
007700 01  PIPELINE-ALT REDEFINES PIPELINE-CONTROL-FIELDS.
007800     05  FILLER                      PIC X(06).
007900
008000 01  DRIVER-OUTPUT-LINE-FIELDS.
008100     05  DL-STRESS-LINE.
008200         10  FILLER                  PIC X(13) VALUE
008300             "Stress level:".
008400         10  FILLER                  PIC X(01) VALUE SPACE.
008500         10  DL-STRESS-VAL           PIC Z9.99.
008600         10  FILLER                  PIC X(65).
008700     05  DL-MADRR-LINE.
008800         10  FILLER                  PIC X(05) VALUE "MADRR".
008900         10  FILLER                  PIC X(07) VALUE SPACES.
009000         10  FILLER                  PIC X(01) VALUE ":".
009100         10  FILLER                  PIC X(01) VALUE SPACE.
009200         10  DL-MADRR-VAL            PIC ZZZ9.99.
009300         10  FILLER                  PIC X(62).
009400
009500 01  DRIVER-OUTPUT-LINE-ALT REDEFINES DRIVER-OUTPUT-LINE-FIELDS.
009600     05  FILLER                      PIC X(167).
009700
009800 01  FNAME-REQUEST-REC.
009900     05  FNAME-FUNCTION-SW           PIC X(01).
010000         88  IS-BUILD-NAME             VALUE "B".
010100         88  IS-PARSE-NAME             VALUE "P".
010200     05  FN-ID                       PIC 9(18).
010300     05  FN-TAG                      PIC X(20).
010400     05  FN-TIME                     PIC 9(14).
010500     05  FN-NAME                     PIC X(80).
010600
010700 77  VERBOSE-SW                     PIC X(01) VALUE SPACE.
010800     88  VERBOSE-REQUESTED             VALUE "V".
010900
011000 COPY RESHDR.
011100 COPY RESSIG.
011200 COPY RESVALS.
011300 COPY RESABEND.
011400
011500 LINKAGE SECTION.
011600 01  LK-PARM-FIELD                  PIC X(80).
011700
011800 PROCEDURE DIVISION USING LK-PARM-FIELD.
011900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012000     IF NOT USAGE-REQUESTED
012100        PERFORM 100-MAINLINE THRU 100-EXIT
012200        PERFORM 900-CLEANUP THRU 900-EXIT.
012300     GOBACK.
012400
012500 000-HOUSEKEEPING.
012600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012700     DISPLAY "******** BEGIN JOB RESDRIV ********".
012800     OPEN OUTPUT SYSOUT.
012900     MOVE ZERO TO RETURN-CODE.
013000     MOVE SPACE TO USAGE-SW.
013100     PERFORM 050-SCAN-PARM THRU 050-EXIT.
013200
013300     IF W-NAME-LEN = 0
013400        SET USAGE-REQUESTED TO TRUE
013500        DISPLAY "USAGE:  EXEC PARM='resultfile.json [VERBOSE]'"
013600        CLOSE SYSOUT
013700        GO TO 000-EXIT.
013800
013900     MOVE SPACE TO FNAME-FUNCTION-SW.
014000     SET IS-PARSE-NAME TO TRUE.
014100     CALL "RESFNAME" USING FNAME-REQUEST-REC, CALC-CALL-RET-CODE.
014200     IF CALC-CALL-RET-CODE NOT = ZERO
014300        MOVE "** MALFORMED RESULT FILE NAME ON PARM CARD"
014400             TO ABEND-REASON
014500        GO TO 1000-ABEND-RTN.
014600 000-EXIT.
014700     EXIT.
014800
014900*****************************************************************
015000* 050-SCAN-PARM - SPLITS THE PARM CARD INTO THE RESULT FILE NAME
015100* (FIRST TOKEN) AND THE OPTIONAL "VERBOSE" KEYWORD THAT MAY
015200* FOLLOW IT.  THE FILE NAME ITSELF IS STILL OPENED BY RESLOAD
015300* THROUGH THE FIXED UT-S-RESULT DD NAME - THIS STEP ONLY NEEDS
015400* THE NAME TEXT FOR THE ID/TAG/TIME VALIDATION IN RESFNAME.
015500*****************************************************************
015600 050-SCAN-PARM.
015700     MOVE LK-PARM-FIELD TO W-PARM-UPPER.
015800     INSPECT W-PARM-UPPER CONVERTING
015900          "abcdefghijklmnopqrstuvwxyz"
016000          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016100
016200     MOVE 80 TO W-PARM-LEN.
016300     PERFORM 055-TRIM-PARM-END THRU 055-EXIT
016400             UNTIL W-PARM-LEN = 0
016500                OR LK-PARM-FIELD(W-PARM-LEN:1) NOT = SPACE.
016600
016700     MOVE ZERO TO W-NAME-LEN.
016800     PERFORM 060-SCAN-NAME-END THRU 060-EXIT
016900             VARYING W-SCAN-I FROM 1 BY 1
017000             UNTIL W-SCAN-I > W-PARM-LEN
017100                OR LK-PARM-FIELD(W-SCAN-I:1) = SPACE.
017200
017300     MOVE SPACES TO FN-NAME.
017400     IF W-NAME-LEN > 0
017500        MOVE LK-PARM-FIELD(1:W-NAME-LEN) TO FN-NAME.
017600
017700     MOVE SPACE TO VERBOSE-SW.
017800     IF W-PARM-LEN > W-NAME-LEN
017900        PERFORM 070-CHECK-VERBOSE THRU 070-EXIT.
018000 050-EXIT.
018100     EXIT.
018200
018300*****************************************************************
018400* 055-TRIM-PARM-END - TRAILING-BLANK SCAN OF THE RAW PARM CARD.
018500*****************************************************************
018600 055-TRIM-PARM-END.
018700     SUBTRACT 1 FROM W-PARM-LEN.
018800 055-EXIT.
018900     EXIT.
019000
019100*****************************************************************
019200* 060-SCAN-NAME-END - FINDS THE BLANK THAT ENDS THE FIRST TOKEN
019300* (THE RESULT FILE NAME).
019400*****************************************************************
019500 060-SCAN-NAME-END.
019600     MOVE W-SCAN-I TO W-NAME-LEN.
019700 060-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* 070-CHECK-VERBOSE - TESTS WHETHER THE WORD "VERBOSE" APPEARS
020200* ANYWHERE AFTER THE FILE NAME TOKEN.
020300*****************************************************************
020400 070-CHECK-VERBOSE.
020500     IF W-PARM-UPPER(W-NAME-LEN + 1:) IS EQUAL TO SPACES
020600        GO TO 070-EXIT.
020700     INSPECT W-PARM-UPPER TALLYING W-SCAN-I
020800             FOR ALL "VERBOSE".
020900     IF W-SCAN-I > 0
021000        SET VERBOSE-REQUESTED TO TRUE.
021100 070-EXIT.
021200     EXIT.
021300
021400*****************************************************************
021500* 100-MAINLINE - ONE CALL PER PIPELINE STEP, IN THE ORDER SET
021600* OUT IN THE REMARKS - LOAD, FILTER, INTERPOLATE, TIME-DOMAIN
021700* STATS, STRESS MODEL, FREQUENCY SPECTRUM, REPORT.
021800*****************************************************************
021900 100-MAINLINE.
022000     MOVE "100-MAINLINE" TO PARA-NAME.
022100
022200     CALL "RESLOAD" USING FN-NAME, RESULT-HEADER-REC,
022300                           BEAT-TABLE-AREA, CALC-CALL-RET-CODE.
022400     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
022500     IF STEP-ABENDED
022600        GO TO 100-EXIT.
022700
022800     CALL "RESFILT" USING BEAT-TABLE-AREA, FILTERED-SERIES-AREA,
022850                           UNFILTERED-SERIES-AREA,
022900                           CALC-CALL-RET-CODE.
023000     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
023100     IF STEP-ABENDED
023200        GO TO 100-EXIT.
023300
023400     CALL "RESINTRP" USING FILTERED-SERIES-AREA,
023500                            INTERP-SERIES-AREA,
023600                            CALC-CALL-RET-CODE.
023700     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
023800     IF STEP-ABENDED
023900        GO TO 100-EXIT.
024000
024100     CALL "RESSTAT" USING FILTERED-SERIES-AREA,
024200                           ANALYSIS-VALUES-REC,
024300                           CALC-CALL-RET-CODE.
024400     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
024500     IF STEP-ABENDED
024600        GO TO 100-EXIT.
024700
024800     CALL "RESSTRS" USING ANALYSIS-VALUES-REC,
024900                           CALC-CALL-RET-CODE.
025000     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
025100     IF STEP-ABENDED
025200        GO TO 100-EXIT.
025300
025400     CALL "RESSPEC" USING INTERP-SERIES-AREA,
025500                           SPECTRUM-SERIES-AREA,
025600                           ANALYSIS-VALUES-REC,
025700                           CALC-CALL-RET-CODE.
025800     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
025900     IF STEP-ABENDED
026000        GO TO 100-EXIT.
026100
026200     CALL "RESRPT" USING RESULT-HEADER-REC,
026300                          FILTERED-SERIES-AREA,
026350                          UNFILTERED-SERIES-AREA,
026400                          INTERP-SERIES-AREA,
026500                          ANALYSIS-VALUES-REC,
026600                          VERBOSE-SW,
026700                          CALC-CALL-RET-CODE.
026800     PERFORM 110-CHECK-STEP-RC THRU 110-EXIT.
026900 100-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300* 110-CHECK-STEP-RC - COMMON RETURN-CODE TEST FOR EVERY CALL IN
027400* THE CHAIN.
027500*****************************************************************
027600 110-CHECK-STEP-RC.
027700     MOVE SPACE TO STEP-ABENDED-SW.
027800     IF CALC-CALL-RET-CODE NOT = ZERO
027900        MOVE "** PIPELINE STEP RETURNED NON-ZERO RC"
028000             TO ABEND-REASON
028100        SET STEP-ABENDED TO TRUE.
028200 110-EXIT.
028300     EXIT.
028400
028500*****************************************************************
028600* 900-CLEANUP - PRINTS THE STRESS-LEVEL/MADRR SUMMARY LINE THE
028700* OPERATOR READS OFF THE JOB LOG, THEN CLOSES OUT.
028800*****************************************************************
028900 900-CLEANUP.
029000     MOVE "900-CLEANUP" TO PARA-NAME.
029100     MOVE V-STRESS TO DL-STRESS-VAL.
029200     DISPLAY DL-STRESS-LINE.
029300     MOVE V-MADRR TO DL-MADRR-VAL.
029400     DISPLAY DL-MADRR-LINE.
029500
029600     CLOSE SYSOUT.
029700     DISPLAY "******** NORMAL END OF JOB RESDRIV ********".
029800     MOVE ZERO TO RETURN-CODE.
029900     GOBACK.
030000 900-EXIT.
030100     EXIT.
030200
030300 1000-ABEND-RTN.
030400     MOVE "1000-ABEND-RTN" TO PARA-NAME.
030500     WRITE SYSOUT-REC FROM ABEND-REC.
030600     CLOSE SYSOUT.
030700     DISPLAY "*** ABNORMAL END OF JOB-RESDRIV ***" UPON CONSOLE.
030800     MOVE -1 TO RETURN-CODE.
030900     GOBACK.
031000 1000-EXIT.
031100     EXIT.
