000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESSTAT.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/13.
000600 DATE-COMPILED. 03/14/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          TIME-DOMAIN HRV STATISTICS (MEAN BPM, SDNN, rMSSD,
001200*          pNN50, normHRV, MADRR) AND APPROXIMATE ENTROPY (ApEn)
001300*          OVER THE FILTERED RR/HR SERIES.  ONE CALL COMPUTES
001400*          ALL OF THEM AND STAMPS THE RESULT INTO THE
001500*          ANALYSIS-VALUES RECORD, THE SAME "ONE CALL, SEVERAL
001600*          RELATED FORMULAS" SHAPE CLCLBCST USES FOR LAB AND
001700*          EQUIPMENT COSTING.
001800*
001900*          MADRR NEEDS A SORTED COPY OF THE ABS-DIFFERENCE TABLE;
002000*          THE SHOP HAS NO SORT VERB HANDY FOR AN IN-MEMORY
002100*          TABLE THIS SMALL SO 300-CALC-MADRR DOES AN INSERTION
002200*          SORT WITH PERFORM VARYING, THE SAME WAY PATSRCH SHUFFLES
002300*          ITS EQUIPMENT TABLE ROWS.
002400******************************************************************
002500* CHANGE LOG
002600* ---------- ---- ------------------------------------------------
002700* 03/14/13   SRB  INITIAL VERSION - MEAN/SDNN/rMSSD/pNN50.        031413  
002800* 03/22/13   SRB  ADDED normHRV AND MADRR.                        032213  
002900* 04/05/13   SRB  ADDED APPROXIMATE ENTROPY (TICKET #4471) -      040513  
003000*                 REQUESTED BY CARDIOLOGY FOR THE STRESS MODEL.
003100* 11/14/98   SRB  Y2K REVIEW - NO DATE FIELDS IN THIS MEMBER,     111498
003200*                 NO CHANGES REQUIRED.
003250* 05/08/13   TJF  STANDARDS REVIEW - 210-ACCUM-RMSSD-DEV,            050813
003260*                 310-BUILD-DIFF-TABLE, AND 520-COUNT-MATCHES WERE
003270*                 TERMINATING THEIR IFs WITH END-IF INSTEAD OF THE
003280*                 SHOP'S PERIOD CONVENTION - THE ONLY MEMBER IN THE
003290*                 PIPELINE DOING SO.  RECODED TO MATCH.  RETURN-CD
003295*                 MOVED BACK TO A 77-LEVEL ITEM WHILE IN HERE.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     CLASS NUMERIC-SIGN-CHARS IS "+" "-".
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  STAT-WORK-FIELDS.
004800     05  W-N                         PIC 9(05) COMP.
004900     05  W-I                         PIC 9(05) COMP.
005000     05  W-J                         PIC 9(05) COMP.
005100     05  W-SUM                       PIC S9(09)V9(05) COMP-3.
005200     05  W-MEAN-HR                   PIC S9(04)V9(05) COMP-3.
005300     05  W-MEAN-RR                   PIC S9(04)V9(05) COMP-3.
005400     05  W-VARIANCE                  PIC S9(09)V9(05) COMP-3.
005500     05  W-DIFF                      PIC S9(05)V9(05) COMP-3.
005600     05  W-PNN50-COUNT               PIC 9(05) COMP.
005700
005800 01  STAT-WORK-ALT REDEFINES STAT-WORK-FIELDS.
005900     05  FILLER                      PIC X(47).
006000
006100 01  MADRR-WORK-FIELDS.
006200     05  D-COUNT                     PIC 9(05) COMP.
006300     05  D-TABLE OCCURS 20000 TIMES INDEXED BY D-IDX
006400                                      PIC S9(04)V9(05) COMP-3.
006500     05  D-MID                       PIC 9(05) COMP.
006600     05  D-SWAP-HOLD                 PIC S9(04)V9(05) COMP-3.
006700
006800 01  MADRR-TABLE-BYTES REDEFINES MADRR-WORK-FIELDS.
006900     05  FILLER                      PIC X(180009).
007000
007100 01  APEN-WORK-FIELDS.
007200     05  W-APEN-R                    PIC S9(04)V9(05) COMP-3.
007300     05  W-POP-MEAN                  PIC S9(04)V9(05) COMP-3.
007400     05  W-POP-SUM                   PIC S9(09)V9(05) COMP-3.
007500     05  W-POP-SD                    PIC S9(04)V9(05) COMP-3.
007600     05  W-PHI-M                     PIC S9(04)V9(06) COMP-3.
007700     05  W-PHI-2                     PIC S9(04)V9(06) COMP-3.
007800     05  W-PHI-3                     PIC S9(04)V9(06) COMP-3.
007900     05  W-WINDOW-COUNT-M            PIC 9(05) COMP.
008000     05  W-WINDOW-COUNT-M1           PIC 9(05) COMP.
008100     05  W-CI                        PIC 9(05) COMP.
008200     05  W-MAXDIST                   PIC S9(04)V9(05) COMP-3.
008300     05  W-ONEDIST                   PIC S9(04)V9(05) COMP-3.
008400     05  W-MATCH-COUNT               PIC 9(05) COMP.
008500     05  W-SUM-LN-C                  PIC S9(09)V9(06) COMP-3.
008600
008700 01  APEN-WORK-ALT REDEFINES APEN-WORK-FIELDS.
008800     05  FILLER                      PIC X(61).
008900
009000 01  MATH-REQUEST-REC.
009100     05  MATH-FUNCTION-SW            PIC X(01).
009200     05  MATH-ARG                    PIC S9(9)V9(9) COMP-3.
009300     05  MATH-RESULT                 PIC S9(9)V9(9) COMP-3.
009400 01  MATH-RETURN-CD                  PIC S9(4) COMP.
009500
009600 COPY RESABEND.
009700
009800 LINKAGE SECTION.
009900 COPY RESSIG.
010000 COPY RESVALS.
010100 77  RETURN-CD                      PIC S9(4) COMP.
010200
010300 PROCEDURE DIVISION USING FILTERED-SERIES-AREA,
010400                           ANALYSIS-VALUES-REC,
010500                           RETURN-CD.
010600 000-MAINLINE.
010700     MOVE "000-MAINLINE" TO PARA-NAME.
010800     MOVE ZERO TO RETURN-CD.
010900     MOVE FS-COUNT TO W-N.
011000     PERFORM 100-CALC-MEAN-SDNN THRU 100-EXIT.
011100     PERFORM 200-CALC-RMSSD-PNN50 THRU 200-EXIT.
011200     PERFORM 300-CALC-MADRR THRU 300-EXIT.
011300     PERFORM 400-CALC-NORMHRV THRU 400-EXIT.
011400     PERFORM 500-CALC-APEN THRU 500-EXIT.
011500     GOBACK.
011600
011700*****************************************************************
011800* 100-CALC-MEAN-SDNN - MEAN BPM OVER FS-HR; SDNN OVER FS-RR,
011900* SUM OF SQUARED DEVIATIONS STARTING AT THE *SECOND* ELEMENT,
012000* DIVIDED BY N-1.
012100*****************************************************************
012200 100-CALC-MEAN-SDNN.
012300     MOVE ZERO TO W-SUM.
012400     PERFORM 110-SUM-HR THRU 110-EXIT
012500             VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > W-N.
012600     COMPUTE W-MEAN-HR ROUNDED = W-SUM / W-N.
012700     MOVE W-MEAN-HR TO V-MEAN-BPM.
012800
012900     MOVE ZERO TO W-SUM.
013000     PERFORM 120-SUM-RR THRU 120-EXIT
013100             VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > W-N.
013200     COMPUTE W-MEAN-RR ROUNDED = W-SUM / W-N.
013300
013400     MOVE ZERO TO W-VARIANCE.
013500     PERFORM 130-ACCUM-SDNN-DEV THRU 130-EXIT
013600             VARYING FS-IDX FROM 2 BY 1 UNTIL FS-IDX > W-N.
013700     COMPUTE W-VARIANCE ROUNDED = W-VARIANCE / (W-N - 1).
013800
013900     MOVE "S" TO MATH-FUNCTION-SW.
014000     MOVE W-VARIANCE TO MATH-ARG.
014100     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
014200     MOVE MATH-RESULT TO V-STD.
014300 100-EXIT.
014400     EXIT.
014500
014600*****************************************************************
014700* 110-SUM-HR / 120-SUM-RR / 130-ACCUM-SDNN-DEV - ACCUMULATOR
014800* BODIES FOR THE THREE MEAN/SDNN PASSES OVER THE FILTERED SERIES.
014900*****************************************************************
015000 110-SUM-HR.
015100     ADD FS-HR(FS-IDX) TO W-SUM.
015200 110-EXIT.
015300     EXIT.
015400
015500 120-SUM-RR.
015600     ADD FS-RR(FS-IDX) TO W-SUM.
015700 120-EXIT.
015800     EXIT.
015900
016000 130-ACCUM-SDNN-DEV.
016100     COMPUTE W-DIFF = FS-RR(FS-IDX) - W-MEAN-RR.
016200     COMPUTE W-VARIANCE = W-VARIANCE + (W-DIFF * W-DIFF).
016300 130-EXIT.
016400     EXIT.
016500
016600*****************************************************************
016700* 200-CALC-RMSSD-PNN50 - SUCCESSIVE-DIFFERENCE STATS OVER FS-RR.
016800*****************************************************************
016900 200-CALC-RMSSD-PNN50.
017000     MOVE ZERO TO W-VARIANCE, W-PNN50-COUNT.
017100     PERFORM 210-ACCUM-RMSSD-DEV THRU 210-EXIT
017200             VARYING FS-IDX FROM 2 BY 1 UNTIL FS-IDX > W-N.
017300     COMPUTE W-VARIANCE ROUNDED = W-VARIANCE / (W-N - 1).
017400
017500     MOVE "S" TO MATH-FUNCTION-SW.
017600     MOVE W-VARIANCE TO MATH-ARG.
017700     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
017800     MOVE MATH-RESULT TO V-RMSSD.
017900
018000     COMPUTE V-PNN50 ROUNDED =
018100          100 * W-PNN50-COUNT / (W-N - 1).
018200 200-EXIT.
018300     EXIT.
018400
018500*****************************************************************
018600* 210-ACCUM-RMSSD-DEV - ONE SUCCESSIVE-DIFFERENCE TERM.
018700*****************************************************************
018800 210-ACCUM-RMSSD-DEV.
018900     COMPUTE W-DIFF = FS-RR(FS-IDX) - FS-RR(FS-IDX - 1).
019000     IF W-DIFF < 0
019100        COMPUTE W-DIFF = W-DIFF * -1.
019300     COMPUTE W-VARIANCE = W-VARIANCE + (W-DIFF * W-DIFF).
019400     IF W-DIFF > 50
019500        ADD 1 TO W-PNN50-COUNT.
019700 210-EXIT.
019800     EXIT.
019900
020000*****************************************************************
020100* 300-CALC-MADRR - BUILD THE ABS-DIFFERENCE TABLE, INSERTION-SORT
020200* IT ASCENDING, PICK THE MIDDLE VALUE (OR AVERAGE OF THE TWO
020300* MIDDLE VALUES WHEN THE COUNT IS EVEN).
020400*****************************************************************
020500 300-CALC-MADRR.
020600     MOVE ZERO TO D-COUNT.
020700     PERFORM 310-BUILD-DIFF-TABLE THRU 310-EXIT
020800             VARYING FS-IDX FROM 2 BY 1 UNTIL FS-IDX > W-N.
020900
021000     PERFORM 320-SORT-OUTER-PASS THRU 320-EXIT
021100             VARYING W-I FROM 1 BY 1 UNTIL W-I > D-COUNT - 1.
021200
021300     IF D-COUNT = 0
021400        MOVE ZERO TO V-MADRR
021500        GO TO 300-EXIT.
021600
021700     COMPUTE D-MID = D-COUNT / 2.
021800     IF D-COUNT = D-MID * 2
021900        COMPUTE V-MADRR ROUNDED =
022000             (D-TABLE(D-MID) + D-TABLE(D-MID + 1)) / 2
022100     ELSE
022200        ADD 1 TO D-MID
022300        MOVE D-TABLE(D-MID) TO V-MADRR.
022400 300-EXIT.
022500     EXIT.
022600
022700*****************************************************************
022800* 310-BUILD-DIFF-TABLE - ONE ABS SUCCESSIVE-DIFFERENCE ENTRY.
022900*****************************************************************
023000 310-BUILD-DIFF-TABLE.
023100     COMPUTE W-DIFF = FS-RR(FS-IDX) - FS-RR(FS-IDX - 1).
023200     IF W-DIFF < 0
023300        COMPUTE W-DIFF = W-DIFF * -1.
023500     ADD 1 TO D-COUNT.
023600     SET D-IDX TO D-COUNT.
023700     MOVE W-DIFF TO D-TABLE(D-IDX).
023800 310-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* 320-SORT-OUTER-PASS / 330-SORT-INNER-PASS - BUBBLE SORT OF THE
024300* ABS-DIFFERENCE TABLE, ASCENDING.
024400*****************************************************************
024500 320-SORT-OUTER-PASS.
024600     PERFORM 330-SORT-INNER-PASS THRU 330-EXIT
024700             VARYING W-J FROM 1 BY 1 UNTIL W-J > D-COUNT - W-I.
024800 320-EXIT.
024900     EXIT.
025000
025100 330-SORT-INNER-PASS.
025200     IF D-TABLE(W-J) > D-TABLE(W-J + 1)
025300        MOVE D-TABLE(W-J) TO D-SWAP-HOLD
025400        MOVE D-TABLE(W-J + 1) TO D-TABLE(W-J)
025500        MOVE D-SWAP-HOLD TO D-TABLE(W-J + 1).
025700 330-EXIT.
025800     EXIT.
025900
026000*****************************************************************
026100* 400-CALC-NORMHRV - ln(rMSSD) * 100 / 6.5.
026200*****************************************************************
026300 400-CALC-NORMHRV.
026400     MOVE "L" TO MATH-FUNCTION-SW.
026500     MOVE V-RMSSD TO MATH-ARG.
026600     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
026700     COMPUTE V-NORMHRV ROUNDED = (MATH-RESULT * 100) / 6.5.
026800 400-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200* 500-CALC-APEN - ApEn(m=2, r=0.2) OVER FS-RR.  r' = 0.2 TIMES
027300* THE POPULATION STANDARD DEVIATION (DIVIDE BY N, NOT N-1).
027400*****************************************************************
027500 500-CALC-APEN.
027600     MOVE ZERO TO W-POP-SUM.
027700     PERFORM 505-SUM-RR-POP THRU 505-EXIT
027800             VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > W-N.
027900     COMPUTE W-POP-MEAN ROUNDED = W-POP-SUM / W-N.
028000
028100     MOVE ZERO TO W-POP-SUM.
028200     PERFORM 507-ACCUM-POP-DEV THRU 507-EXIT
028300             VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > W-N.
028400     COMPUTE W-POP-SUM ROUNDED = W-POP-SUM / W-N.
028500
028600     MOVE "S" TO MATH-FUNCTION-SW.
028700     MOVE W-POP-SUM TO MATH-ARG.
028800     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
028900     MOVE MATH-RESULT TO W-POP-SD.
029000     COMPUTE W-APEN-R ROUNDED = W-POP-SD * 0.2.
029100
029200     MOVE 2 TO W-I.
029300     PERFORM 510-CALC-PHI THRU 510-EXIT.
029400     MOVE W-PHI-M TO W-PHI-2.
029500
029600     MOVE 3 TO W-I.
029700     PERFORM 510-CALC-PHI THRU 510-EXIT.
029800     MOVE W-PHI-M TO W-PHI-3.
029900
030000     COMPUTE V-APEN ROUNDED = W-PHI-3 - W-PHI-2.
030100     IF V-APEN < 0
030200        COMPUTE V-APEN = V-APEN * -1.
030300 500-EXIT.
030400     EXIT.
030500
030600*****************************************************************
030700* 505-SUM-RR-POP / 507-ACCUM-POP-DEV - POPULATION MEAN AND
030800* VARIANCE ACCUMULATOR BODIES FOR THE ApEn TOLERANCE.
030900*****************************************************************
031000 505-SUM-RR-POP.
031100     ADD FS-RR(FS-IDX) TO W-POP-SUM.
031200 505-EXIT.
031300     EXIT.
031400
031500 507-ACCUM-POP-DEV.
031600     COMPUTE W-DIFF = FS-RR(FS-IDX) - W-POP-MEAN.
031700     COMPUTE W-POP-SUM = W-POP-SUM + (W-DIFF * W-DIFF).
031800 507-EXIT.
031900     EXIT.
032000
032100*****************************************************************
032200* 510-CALC-PHI - phi(m) FOR m = W-I.  FOR EACH WINDOW START
032300* POSITION, COUNT HOW MANY OTHER WINDOWS (INCLUDING ITSELF) ARE
032400* WITHIN r' UNDER THE CHEBYSHEV (MAX-COORDINATE) DISTANCE, SUM
032500* ln(C), DIVIDE BY THE WINDOW COUNT.  RESULT LEFT IN W-PHI-M
032600* (AND COPIED TO W-PHI-M1 BY THE CALLER WHEN m=2 IS DONE FIRST).
032700*****************************************************************
032800 510-CALC-PHI.
032900     COMPUTE W-WINDOW-COUNT-M = W-N - W-I + 1.
033000     MOVE ZERO TO W-SUM-LN-C.
033100
033200     PERFORM 515-ONE-WINDOW-LN-C THRU 515-EXIT
033300             VARYING W-CI FROM 1 BY 1
033400             UNTIL W-CI > W-WINDOW-COUNT-M.
033500
033600     COMPUTE W-PHI-M ROUNDED = W-SUM-LN-C / W-WINDOW-COUNT-M.
033700 510-EXIT.
033800     EXIT.
033900
034000*****************************************************************
034100* 515-ONE-WINDOW-LN-C - MATCH COUNT FOR ONE WINDOW, CONVERTED TO
034200* ln(C) AND ACCUMULATED.
034300*****************************************************************
034400 515-ONE-WINDOW-LN-C.
034500     PERFORM 520-COUNT-MATCHES THRU 520-EXIT.
034600     MOVE "L" TO MATH-FUNCTION-SW.
034700     COMPUTE MATH-ARG = W-MATCH-COUNT / W-WINDOW-COUNT-M.
034800     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
034900     ADD MATH-RESULT TO W-SUM-LN-C.
035000 515-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400* 520-COUNT-MATCHES - COUNT WINDOWS J (1..WINDOW-COUNT-M) WHOSE
035500* MAX ABS COORDINATE DISTANCE FROM WINDOW W-CI IS <= r'.
035600*****************************************************************
035700 520-COUNT-MATCHES.
035800     MOVE ZERO TO W-MATCH-COUNT.
035900     PERFORM 525-TEST-ONE-WINDOW THRU 525-EXIT
036000             VARYING W-J FROM 1 BY 1
036100             UNTIL W-J > W-WINDOW-COUNT-M.
036200 520-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600* 525-TEST-ONE-WINDOW / 527-ONE-COORD-DIST - CHEBYSHEV DISTANCE
036700* OF WINDOW W-J FROM WINDOW W-CI, MATCH TEST AGAINST W-APEN-R.
036800*****************************************************************
036900 525-TEST-ONE-WINDOW.
037000     MOVE ZERO TO W-MAXDIST.
037100     PERFORM 527-ONE-COORD-DIST THRU 527-EXIT
037200             VARYING FS-IDX FROM 1 BY 1 UNTIL FS-IDX > W-I.
037300     IF W-MAXDIST NOT > W-APEN-R
037400        ADD 1 TO W-MATCH-COUNT.
037600 525-EXIT.
037700     EXIT.
037800
037900 527-ONE-COORD-DIST.
038000     COMPUTE W-ONEDIST =
038100          FS-RR(W-CI + FS-IDX - 1) - FS-RR(W-J + FS-IDX - 1).
038200     IF W-ONEDIST < 0
038300        COMPUTE W-ONEDIST = W-ONEDIST * -1.
038500     IF W-ONEDIST > W-MAXDIST
038600        MOVE W-ONEDIST TO W-MAXDIST.
038800 527-EXIT.
038900     EXIT.
