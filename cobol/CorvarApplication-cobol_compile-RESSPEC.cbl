000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESSPEC.
000300 AUTHOR. S. R. BRANCH.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/19/13.
000600 DATE-COMPILED. 03/19/13.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*          FREQUENCY-DOMAIN HRV SPECTRUM.  FIVE 50%-OVERLAPPING
001200*          WINDOWS OF THE INTERPOLATED HR AXIS, EACH HAMMING-
001300*          WINDOWED, ZERO-PADDED TO A POWER OF TWO AND RUN
001400*          THROUGH AN IN-HOUSE RADIX-2 FFT, AVERAGED, THEN
001500*          INTEGRATED INTO TOTAL/LF/HF BAND POWER AND THE LF/HF
001600*          RATIO.  THE SHOP COMPILER HAS NO BIT-AND/BIT-OR/SHIFT
001700*          OPERATORS SO THE BIT-REVERSAL PERMUTATION BELOW IS
001800*          DONE WITH PLAIN DIVIDE/REMAINDER ARITHMETIC INSTEAD -
001900*          SEE 365-BIT-REVERSE-ONE-INDEX.
002000******************************************************************
002100* CHANGE LOG
002200* ---------- ---- ------------------------------------------------
002300* 03/19/13   SRB  INITIAL VERSION (TICKET #4471) - CARDIOLOGY     031913  
002400*                 WANTS LF/HF ALONGSIDE THE TIME-DOMAIN NUMBERS.
002500* 04/02/13   SRB  WIDENED THE FFT/BAND-POWER COMP-3 FIELDS - LONG 040213  
002600*                 HOLTER SEGMENTS WERE OVERFLOWING THE ORIGINAL
002700*                 WIDTH DURING THE BAND-POWER SUM.
002800* 04/09/13   SRB  RECODED EVERY LOOP TO AN OUT-OF-LINE PERFORM -  040913  
002900*                 SHOP STANDARDS REVIEW FLAGGED THE INLINE
003000*                 PERFORM/END-PERFORM BLOCKS (TICKET #4471), SAME
003100*                 AS RESMATH.
003150* 05/08/13   TJF  STANDARDS REVIEW OF THE FFT/BUTTERFLY CODE -       050813
003160*                 NO PROBLEMS FOUND.  MOVED RETURN-CD BACK TO A
003170*                 77-LEVEL ITEM PER SHOP STANDARD WHILE IN HERE.
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  SPECTRUM-CONSTANTS.
004700     05  C-FREQ                      PIC 9(01)V9(02) COMP-3
004800                                      VALUE 4.00.
004900     05  C-HAMMING-A0                PIC 9(01)V9(08) COMP-3
005000                                      VALUE 0.54347826.
005100     05  C-HAMMING-FACTOR            PIC 9(01)V9(03) COMP-3
005200                                      VALUE 1.586.
005300     05  C-SPAN-LF-MIN               PIC 9(03)V9(02) COMP-3
005400                                      VALUE 40.00.
005500     05  C-SPAN-HF-MIN               PIC 9(02)V9(02) COMP-3
005600                                      VALUE 13.33.
005700
005800 01  WINDOW-BOUNDS-TABLE.
005900     05  WIN-BEG OCCURS 5 TIMES INDEXED BY WIN-IDX
006000                                      PIC S9(07)V9(03) COMP-3.
006100     05  WIN-END OCCURS 5 TIMES INDEXED BY WIN-IDX
006200                                      PIC S9(07)V9(03) COMP-3.
006300     05  WIN-SEG-LEN OCCURS 5 TIMES INDEXED BY WIN-IDX
006400                                      PIC 9(05) COMP.
006500
006600 01  SPECTRUM-WORK-FIELDS.
006700     05  BEG-SEGMENT                 PIC S9(07)V9(03) COMP-3.
006800     05  END-SEGMENT                 PIC S9(07)V9(03) COMP-3.
006900     05  WIN-LEN                     PIC S9(07)V9(03) COMP-3.
007000     05  W-SPAN                      PIC S9(07)V9(03) COMP-3.
007100     05  MAX-SEG-LEN                 PIC 9(05) COMP.
007200     05  PADDED-LEN                  PIC 9(05) COMP.
007300     05  P-EXP                       PIC 9(02) COMP.
007400     05  SPEC-LEN                    PIC 9(05) COMP.
007500     05  W-K                         PIC 9(02) COMP.
007600     05  W-SEG-COUNT                 PIC 9(05) COMP.
007700     05  W-SEG-SUM                   PIC S9(09)V9(05) COMP-3.
007800     05  W-SEG-MEAN                  PIC S9(09)V9(05) COMP-3.
007900     05  W-BAND-BEG                  PIC S9(02)V9(02) COMP-3.
008000     05  W-BAND-END                  PIC S9(02)V9(02) COMP-3.
008100     05  W-BAND-SUM                  PIC S9(11)V9(04) COMP-3.
008200
008300 01  SPECTRUM-WORK-ALT REDEFINES SPECTRUM-WORK-FIELDS.
008400     05  FILLER                      PIC X(64).
008500
008600 01  SEG-VALUE-AREA.
008700     05  SEG-VALUE OCCURS 16384 TIMES INDEXED BY SEG-IDX
008800                                      PIC S9(09)V9(05) COMP-3.
008900
009000 01  FFT-SCRATCH-AREA.
009100     05  W-FFT-LENGTH                PIC 9(05) COMP.
009200     05  W-FFT-ENTRY OCCURS 16384 TIMES INDEXED BY W-FFT-IDX.
009300         10  W-FFT-RE                PIC S9(9)V9(6) COMP-3.
009400         10  W-FFT-IM                PIC S9(9)V9(6) COMP-3.
009500
009600 01  FFT-SCRATCH-ALT REDEFINES FFT-SCRATCH-AREA.
009700     05  FILLER                      PIC X(05).
009800
009900 01  BIT-REV-WORK-FIELDS.
010000     05  BR-I                        PIC 9(05) COMP.
010100     05  BR-J                        PIC 9(05) COMP.
010200     05  BR-TEMP                     PIC 9(05) COMP.
010300     05  BR-Q                        PIC 9(05) COMP.
010400     05  BR-R                        PIC 9(01) COMP.
010500     05  BR-STEP                     PIC 9(02) COMP.
010600     05  BR-SWAP-RE                  PIC S9(9)V9(6) COMP-3.
010700     05  BR-SWAP-IM                  PIC S9(9)V9(6) COMP-3.
010800
010900 01  BIT-REV-WORK-ALT REDEFINES BIT-REV-WORK-FIELDS.
011000     05  FILLER                      PIC X(32).
011100
011200 01  FFT-BUTTERFLY-FIELDS.
011300     05  FB-STAGE                    PIC 9(02) COMP.
011400     05  FB-MSIZE                    PIC 9(05) COMP.
011500     05  FB-HALF                     PIC 9(05) COMP.
011600     05  FB-GROUP                    PIC 9(05) COMP.
011700     05  FB-KK                       PIC 9(05) COMP.
011800     05  FB-ANGLE                    PIC S9(1)V9(9) COMP-3.
011900     05  FB-WRE                      PIC S9(1)V9(9) COMP-3.
012000     05  FB-WIM                      PIC S9(1)V9(9) COMP-3.
012100     05  FB-TOP                      PIC 9(05) COMP.
012200     05  FB-BOT                      PIC 9(05) COMP.
012300     05  FB-TRE                      PIC S9(9)V9(6) COMP-3.
012400     05  FB-TIM                      PIC S9(9)V9(6) COMP-3.
012500
012600 01  FFT-BUTTERFLY-ALT REDEFINES FFT-BUTTERFLY-FIELDS.
012700     05  FILLER                      PIC X(71).
012800
012900 01  SPECTRUM-WORK-AREA-GROUP.
013000     05  W-SP-LENGTH                 PIC 9(05) COMP.
013100     05  W-SP-ENTRY OCCURS 8192 TIMES INDEXED BY W-SP-IDX.
013200         10  W-SP-FREQ-HZ            PIC S9(3)V9(5) COMP-3.
013300         10  W-SP-POWER              PIC S9(9)V9(4) COMP-3.
013400
013500 01  HAMMING-WORK-FIELDS.
013600     05  HW-ANGLE                    PIC S9(1)V9(9) COMP-3.
013700     05  HW-COS                      PIC S9(1)V9(9) COMP-3.
013800     05  HW-WEIGHT                   PIC S9(1)V9(9) COMP-3.
013900
014000 01  MATH-REQUEST-REC.
014100     05  MATH-FUNCTION-SW            PIC X(01).
014200     05  MATH-ARG                    PIC S9(9)V9(9) COMP-3.
014300     05  MATH-RESULT                 PIC S9(9)V9(9) COMP-3.
014400 01  MATH-RETURN-CD                  PIC S9(4) COMP.
014500
014600 COPY RESABEND.
014700
014800 LINKAGE SECTION.
014900 COPY RESSIG.
015000 COPY RESVALS.
015100 77  RETURN-CD                      PIC S9(4) COMP.
015200
015300 PROCEDURE DIVISION USING INTERP-SERIES-AREA,
015400                           SPECTRUM-SERIES-AREA,
015500                           ANALYSIS-VALUES-REC,
015600                           RETURN-CD.
015700 000-MAINLINE.
015800     MOVE "000-MAINLINE" TO PARA-NAME.
015900     MOVE ZERO TO RETURN-CD.
016000     MOVE ZERO TO V-TOTAL-PWR, V-LFHF-RATIO.
016100     MOVE -1 TO V-LF-PWR, V-HF-PWR.
016200     SET LF-NOT-AVAILABLE TO TRUE.
016300     SET HF-NOT-AVAILABLE TO TRUE.
016400
016500     IF IS-COUNT < 2
016600        GOBACK.
016700
016800     MOVE IS-AXIS-SEC(1) TO BEG-SEGMENT.
016900     MOVE IS-AXIS-SEC(IS-COUNT) TO END-SEGMENT.
017000     COMPUTE W-SPAN = END-SEGMENT - BEG-SEGMENT.
017100
017200     PERFORM 100-CALC-WINDOW-BOUNDS THRU 100-EXIT.
017300     PERFORM 150-FIND-MAX-SEG-LEN THRU 150-EXIT.
017400
017500     IF MAX-SEG-LEN = 0
017600        GOBACK.
017700
017800     PERFORM 200-CALC-PADDED-LENGTH THRU 200-EXIT.
017900     MOVE SPEC-LEN TO W-SP-LENGTH, SP-LENGTH.
018000
018100     PERFORM 205-ZERO-SPECTRUM-BIN THRU 205-EXIT
018200             VARYING W-I FROM 1 BY 1 UNTIL W-I > SPEC-LEN.
018300
018400     PERFORM 300-PROCESS-ONE-WINDOW THRU 300-EXIT
018500             VARYING W-K FROM 1 BY 1 UNTIL W-K > 5.
018600
018700     PERFORM 400-AVERAGE-ONE-BIN THRU 400-EXIT
018800             VARYING W-I FROM 1 BY 1 UNTIL W-I > SPEC-LEN.
018900
019000     PERFORM 410-FREQ-ONE-BIN THRU 410-EXIT
019100             VARYING W-I FROM 1 BY 1 UNTIL W-I > SPEC-LEN.
019200
019300     PERFORM 500-CALC-BAND-POWERS THRU 500-EXIT.
019400
019500     PERFORM 600-EXPORT-SPECTRUM THRU 600-EXIT
019600             VARYING W-I FROM 1 BY 1 UNTIL W-I > SPEC-LEN.
019700     GOBACK.
019800
019900*****************************************************************
020000* 100-CALC-WINDOW-BOUNDS - FIVE 50%-OVERLAPPING WINDOWS SPANNING
020100* [BEG-SEGMENT, END-SEGMENT], WIDTH (END-BEG)/3 EACH.
020200*****************************************************************
020300 100-CALC-WINDOW-BOUNDS.
020400     COMPUTE WIN-LEN = W-SPAN / 3.
020500     SET WIN-IDX TO 1.
020600     MOVE BEG-SEGMENT TO WIN-BEG(1).
020700     COMPUTE WIN-END(1) = WIN-BEG(1) + WIN-LEN.
020800
020900     PERFORM 110-SET-ONE-WINDOW THRU 110-EXIT
021000             VARYING WIN-IDX FROM 2 BY 1 UNTIL WIN-IDX > 5.
021100 100-EXIT.
021200     EXIT.
021300
021400 110-SET-ONE-WINDOW.
021500     COMPUTE WIN-BEG(WIN-IDX) =
021600          WIN-BEG(WIN-IDX - 1) + (WIN-LEN / 2).
021700     COMPUTE WIN-END(WIN-IDX) = WIN-BEG(WIN-IDX) + WIN-LEN.
021800 110-EXIT.
021900     EXIT.
022000
022100*****************************************************************
022200* 150-FIND-MAX-SEG-LEN - LARGEST SAMPLE COUNT OVER THE FIVE
022300* WINDOWS; THE INTERPOLATED AXIS IS IN ASCENDING TIME ORDER SO A
022400* SIMPLE SCAN PER WINDOW IS ENOUGH.
022500*****************************************************************
022600 150-FIND-MAX-SEG-LEN.
022700     MOVE ZERO TO MAX-SEG-LEN.
022800     PERFORM 155-COUNT-ONE-WINDOW THRU 155-EXIT
022900             VARYING WIN-IDX FROM 1 BY 1 UNTIL WIN-IDX > 5.
023000 150-EXIT.
023100     EXIT.
023200
023300 155-COUNT-ONE-WINDOW.
023400     MOVE ZERO TO WIN-SEG-LEN(WIN-IDX).
023500     PERFORM 157-SCAN-ONE-SAMPLE THRU 157-EXIT
023600             VARYING IS-IDX FROM 1 BY 1 UNTIL IS-IDX > IS-COUNT.
023700     IF WIN-SEG-LEN(WIN-IDX) > MAX-SEG-LEN
023800        MOVE WIN-SEG-LEN(WIN-IDX) TO MAX-SEG-LEN.
023900 155-EXIT.
024000     EXIT.
024100
024200 157-SCAN-ONE-SAMPLE.
024300     IF IS-AXIS-SEC(IS-IDX) NOT < WIN-BEG(WIN-IDX)
024400        AND IS-AXIS-SEC(IS-IDX) NOT > WIN-END(WIN-IDX)
024500        ADD 1 TO WIN-SEG-LEN(WIN-IDX).
024600 157-EXIT.
024700     EXIT.
024800
024900*****************************************************************
025000* 200-CALC-PADDED-LENGTH - SMALLEST POWER OF TWO NOT LESS THAN
025100* MAX-SEG-LEN.  SPEC-LEN IS HALF OF THAT (THE POSITIVE-FREQUENCY
025200* HALF OF THE FFT OUTPUT).
025300*****************************************************************
025400 200-CALC-PADDED-LENGTH.
025500     MOVE 1 TO PADDED-LEN.
025600     MOVE ZERO TO P-EXP.
025700     PERFORM 210-DOUBLE-PADDED-LEN THRU 210-EXIT
025800             UNTIL PADDED-LEN >= MAX-SEG-LEN.
025900     COMPUTE SPEC-LEN = PADDED-LEN / 2.
026000 200-EXIT.
026100     EXIT.
026200
026300 210-DOUBLE-PADDED-LEN.
026400     COMPUTE PADDED-LEN = PADDED-LEN * 2.
026500     ADD 1 TO P-EXP.
026600 210-EXIT.
026700     EXIT.
026800
026900 205-ZERO-SPECTRUM-BIN.
027000     MOVE ZERO TO W-SP-POWER(W-I).
027100 205-EXIT.
027200     EXIT.
027300
027400*****************************************************************
027500* 300-PROCESS-ONE-WINDOW - BUILD, WINDOW, PAD, TRANSFORM AND
027600* ACCUMULATE ONE OF THE FIVE ANALYSIS WINDOWS (W-K).
027700*****************************************************************
027800 300-PROCESS-ONE-WINDOW.
027900     PERFORM 310-BUILD-SEGMENT-VALUES THRU 310-EXIT.
028000     PERFORM 320-CALC-SEGMENT-MEAN THRU 320-EXIT.
028100     PERFORM 330-APPLY-HAMMING-WINDOW THRU 330-EXIT
028200             VARYING W-I FROM 1 BY 1 UNTIL W-I > W-SEG-COUNT.
028300     PERFORM 340-LOAD-FFT-INPUT THRU 340-EXIT.
028400     PERFORM 350-RUN-FFT THRU 350-EXIT.
028500     PERFORM 390-ACCUMULATE-ONE-BIN THRU 390-EXIT
028600             VARYING W-I FROM 1 BY 1 UNTIL W-I > SPEC-LEN.
028700 300-EXIT.
028800     EXIT.
028900
029000*****************************************************************
029100* 310-BUILD-SEGMENT-VALUES - HR SAMPLES IN WINDOW W-K, CONVERTED
029200* TO RR (MS): v := 1000 / (v/60).
029300*****************************************************************
029400 310-BUILD-SEGMENT-VALUES.
029500     MOVE ZERO TO W-SEG-COUNT.
029600     SET WIN-IDX TO W-K.
029700     PERFORM 315-COLLECT-ONE-SAMPLE THRU 315-EXIT
029800             VARYING IS-IDX FROM 1 BY 1 UNTIL IS-IDX > IS-COUNT.
029900 310-EXIT.
030000     EXIT.
030100
030200 315-COLLECT-ONE-SAMPLE.
030300     IF IS-AXIS-SEC(IS-IDX) NOT < WIN-BEG(WIN-IDX)
030400        AND IS-AXIS-SEC(IS-IDX) NOT > WIN-END(WIN-IDX)
030500        ADD 1 TO W-SEG-COUNT
030600        SET SEG-IDX TO W-SEG-COUNT
030700        COMPUTE SEG-VALUE(SEG-IDX) ROUNDED =
030800             1000 / (IS-HR(IS-IDX) / 60).
030900 315-EXIT.
031000     EXIT.
031100
031200*****************************************************************
031300* 320-CALC-SEGMENT-MEAN - MEAN OF THE RR VALUES JUST COLLECTED.
031400*****************************************************************
031500 320-CALC-SEGMENT-MEAN.
031600     MOVE ZERO TO W-SEG-SUM.
031700     PERFORM 325-SUM-ONE-SEG-VALUE THRU 325-EXIT
031800             VARYING SEG-IDX FROM 1 BY 1
031900             UNTIL SEG-IDX > W-SEG-COUNT.
032000     IF W-SEG-COUNT = 0
032100        MOVE ZERO TO W-SEG-MEAN
032200     ELSE
032300        COMPUTE W-SEG-MEAN ROUNDED = W-SEG-SUM / W-SEG-COUNT.
032400 320-EXIT.
032500     EXIT.
032600
032700 325-SUM-ONE-SEG-VALUE.
032800     ADD SEG-VALUE(SEG-IDX) TO W-SEG-SUM.
032900 325-EXIT.
033000     EXIT.
033100
033200*****************************************************************
033300* 330-APPLY-HAMMING-WINDOW - SUBTRACT THE SEGMENT MEAN, THEN
033400* MULTIPLY BY w(i) = A0 - (1-A0)*COS(2*PI*i/(L-1)).
033500*****************************************************************
033600 330-APPLY-HAMMING-WINDOW.
033700     COMPUTE SEG-VALUE(W-I) = SEG-VALUE(W-I) - W-SEG-MEAN.
033800     IF W-SEG-COUNT > 1
033900        COMPUTE HW-ANGLE ROUNDED =
034000             (6.283185307 * (W-I - 1)) / (W-SEG-COUNT - 1)
034100        MOVE "C" TO MATH-FUNCTION-SW
034200        MOVE HW-ANGLE TO MATH-ARG
034300        CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD
034400        MOVE MATH-RESULT TO HW-COS
034500        COMPUTE HW-WEIGHT ROUNDED =
034600             C-HAMMING-A0 - ((1 - C-HAMMING-A0) * HW-COS)
034700        COMPUTE SEG-VALUE(W-I) ROUNDED =
034800             SEG-VALUE(W-I) * HW-WEIGHT.
034900 330-EXIT.
035000     EXIT.
035100
035200*****************************************************************
035300* 340-LOAD-FFT-INPUT - WINDOWED SEGMENT INTO FFT-RE, ZERO-PADDED
035400* OUT TO PADDED-LEN, IMAGINARY PART ZERO THROUGHOUT.
035500*****************************************************************
035600 340-LOAD-FFT-INPUT.
035700     MOVE PADDED-LEN TO W-FFT-LENGTH.
035800     PERFORM 345-LOAD-ONE-FFT-SLOT THRU 345-EXIT
035900             VARYING W-FFT-IDX FROM 1 BY 1
036000             UNTIL W-FFT-IDX > PADDED-LEN.
036100 340-EXIT.
036200     EXIT.
036300
036400 345-LOAD-ONE-FFT-SLOT.
036500     MOVE ZERO TO W-FFT-IM(W-FFT-IDX).
036600     IF W-FFT-IDX <= W-SEG-COUNT
036700        MOVE SEG-VALUE(W-FFT-IDX) TO W-FFT-RE(W-FFT-IDX)
036800     ELSE
036900        MOVE ZERO TO W-FFT-RE(W-FFT-IDX).
037000 345-EXIT.
037100     EXIT.
037200
037300*****************************************************************
037400* 350-RUN-FFT - ITERATIVE RADIX-2 COOLEY-TUKEY: BIT-REVERSAL
037500* PERMUTE, THEN P-EXP BUTTERFLY STAGES.
037600*****************************************************************
037700 350-RUN-FFT.
037800     PERFORM 360-BIT-REVERSE-PERMUTE THRU 360-EXIT
037900             VARYING BR-I FROM 0 BY 1 UNTIL BR-I > PADDED-LEN - 1.
038000     PERFORM 370-BUTTERFLY-ONE-STAGE THRU 370-EXIT
038100             VARYING FB-STAGE FROM 1 BY 1 UNTIL FB-STAGE > P-EXP.
038200 350-EXIT.
038300     EXIT.
038400
038500*****************************************************************
038600* 360-BIT-REVERSE-PERMUTE / 365-BIT-REVERSE-ONE-INDEX - THE SHOP
038700* COMPILER HAS NO BITWISE OPERATORS, SO THE REVERSED INDEX IS
038800* BUILT BY REPEATED DIVIDE/REMAINDER BY 2, P-EXP TIMES, THE SAME
038900* WAY YOU WOULD DO IT ON PAPER.  ONLY SWAP WHEN BR-J > BR-I SO
039000* EACH PAIR IS SWAPPED ONCE.
039100*****************************************************************
039200 360-BIT-REVERSE-PERMUTE.
039300     MOVE BR-I TO BR-TEMP.
039400     MOVE ZERO TO BR-J.
039500     PERFORM 365-BIT-REVERSE-ONE-STEP THRU 365-EXIT
039600             VARYING BR-STEP FROM 1 BY 1 UNTIL BR-STEP > P-EXP.
039700
039800     IF BR-J > BR-I
039900        MOVE W-FFT-RE(BR-I + 1) TO BR-SWAP-RE
040000        MOVE W-FFT-IM(BR-I + 1) TO BR-SWAP-IM
040100        MOVE W-FFT-RE(BR-J + 1) TO W-FFT-RE(BR-I + 1)
040200        MOVE W-FFT-IM(BR-J + 1) TO W-FFT-IM(BR-I + 1)
040300        MOVE BR-SWAP-RE TO W-FFT-RE(BR-J + 1)
040400        MOVE BR-SWAP-IM TO W-FFT-IM(BR-J + 1).
040500 360-EXIT.
040600     EXIT.
040700
040800 365-BIT-REVERSE-ONE-STEP.
040900     DIVIDE BR-TEMP BY 2 GIVING BR-Q REMAINDER BR-R.
041000     COMPUTE BR-J = (BR-J * 2) + BR-R.
041100     MOVE BR-Q TO BR-TEMP.
041200 365-EXIT.
041300     EXIT.
041400
041500*****************************************************************
041600* 370-BUTTERFLY-ONE-STAGE - STAGE FB-STAGE OF THE ITERATIVE FFT.
041700* FB-MSIZE DOUBLES EACH STAGE; FB-HALF IS FB-MSIZE/2.
041800*****************************************************************
041900 370-BUTTERFLY-ONE-STAGE.
042000     COMPUTE FB-MSIZE = 2 ** FB-STAGE.
042100     COMPUTE FB-HALF = FB-MSIZE / 2.
042200     PERFORM 375-BUTTERFLY-ONE-GROUP THRU 375-EXIT
042300             VARYING FB-GROUP FROM 0 BY FB-MSIZE
042400             UNTIL FB-GROUP >= PADDED-LEN.
042500 370-EXIT.
042600     EXIT.
042700
042800 375-BUTTERFLY-ONE-GROUP.
042900     PERFORM 380-BUTTERFLY-ONE-PAIR THRU 380-EXIT
043000             VARYING FB-KK FROM 0 BY 1 UNTIL FB-KK >= FB-HALF.
043100 375-EXIT.
043200     EXIT.
043300
043400*****************************************************************
043500* 380-BUTTERFLY-ONE-PAIR - ONE BUTTERFLY.  THE TWIDDLE FACTOR
043600* W = e**(-2*PI*i*FB-KK/FB-MSIZE) IS BUILT FROM RESMATH'S SIN
043700* AND COS EACH TIME - THIS IS A BATCH JOB, NOT A REAL-TIME DSP,
043800* SO RECOMPUTING BEATS CARRYING A SEPARATE TWIDDLE TABLE.
043900*****************************************************************
044000 380-BUTTERFLY-ONE-PAIR.
044100     COMPUTE FB-ANGLE ROUNDED =
044200          (-6.283185307 * FB-KK) / FB-MSIZE.
044300     MOVE "C" TO MATH-FUNCTION-SW.
044400     MOVE FB-ANGLE TO MATH-ARG.
044500     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
044600     MOVE MATH-RESULT TO FB-WRE.
044700     MOVE "N" TO MATH-FUNCTION-SW.
044800     MOVE FB-ANGLE TO MATH-ARG.
044900     CALL "RESMATH" USING MATH-REQUEST-REC, MATH-RETURN-CD.
045000     MOVE MATH-RESULT TO FB-WIM.
045100
045200     COMPUTE FB-TOP = FB-GROUP + FB-KK + 1.
045300     COMPUTE FB-BOT = FB-TOP + FB-HALF.
045400
045500     COMPUTE FB-TRE ROUNDED =
045600          (FB-WRE * W-FFT-RE(FB-BOT)) -
045700          (FB-WIM * W-FFT-IM(FB-BOT)).
045800     COMPUTE FB-TIM ROUNDED =
045900          (FB-WRE * W-FFT-IM(FB-BOT)) +
046000          (FB-WIM * W-FFT-RE(FB-BOT)).
046100
046200     COMPUTE W-FFT-RE(FB-BOT) = W-FFT-RE(FB-TOP) - FB-TRE.
046300     COMPUTE W-FFT-IM(FB-BOT) = W-FFT-IM(FB-TOP) - FB-TIM.
046400     COMPUTE W-FFT-RE(FB-TOP) = W-FFT-RE(FB-TOP) + FB-TRE.
046500     COMPUTE W-FFT-IM(FB-TOP) = W-FFT-IM(FB-TOP) + FB-TIM.
046600 380-EXIT.
046700     EXIT.
046800
046900*****************************************************************
047000* 390-ACCUMULATE-ONE-BIN - S(i) = Re(i)**2 + Im(i)**2, ADDED INTO
047100* THE RUNNING SUM ACROSS THE FIVE WINDOWS.
047200*****************************************************************
047300 390-ACCUMULATE-ONE-BIN.
047400     COMPUTE W-SP-POWER(W-I) ROUNDED =
047500          W-SP-POWER(W-I) +
047600          (W-FFT-RE(W-I) * W-FFT-RE(W-I)) +
047700          (W-FFT-IM(W-I) * W-FFT-IM(W-I)).
047800 390-EXIT.
047900     EXIT.
048000
048100*****************************************************************
048200* 400-AVERAGE-ONE-BIN - DIVIDE THE FIVE-WINDOW SUM BY 5.
048300*****************************************************************
048400 400-AVERAGE-ONE-BIN.
048500     COMPUTE W-SP-POWER(W-I) ROUNDED = W-SP-POWER(W-I) / 5.
048600 400-EXIT.
048700     EXIT.
048800
048900*****************************************************************
049000* 410-FREQ-ONE-BIN - f(i) = (i-1) * (FREQ/2) / (SPEC-LEN - 1).
049100*****************************************************************
049200 410-FREQ-ONE-BIN.
049300     IF SPEC-LEN = 1
049400        MOVE ZERO TO W-SP-FREQ-HZ(W-I)
049500     ELSE
049600        COMPUTE W-SP-FREQ-HZ(W-I) ROUNDED =
049700             ((W-I - 1) * (C-FREQ / 2)) / (SPEC-LEN - 1).
049800 410-EXIT.
049900     EXIT.
050000
050100*****************************************************************
050200* 500-CALC-BAND-POWERS - TOTAL POWER ALWAYS; LF/HF ONLY WHEN THE
050300* SEGMENT SPANS LONG ENOUGH TO RESOLVE THAT BAND.
050400*****************************************************************
050500 500-CALC-BAND-POWERS.
050600     MOVE ZERO TO W-BAND-BEG.
050700     MOVE 2.00 TO W-BAND-END.
050800     PERFORM 510-CALC-BAND-SUM THRU 510-EXIT.
050900     COMPUTE V-TOTAL-PWR ROUNDED =
051000          (W-BAND-SUM * C-HAMMING-FACTOR) /
051100          (2 * SPEC-LEN * SPEC-LEN).
051200
051300     IF W-SPAN > C-SPAN-LF-MIN
051400        MOVE 0.05 TO W-BAND-BEG
051500        MOVE 0.15 TO W-BAND-END
051600        PERFORM 510-CALC-BAND-SUM THRU 510-EXIT
051700        COMPUTE V-LF-PWR ROUNDED =
051800             (W-BAND-SUM * C-HAMMING-FACTOR) /
051900             (2 * SPEC-LEN * SPEC-LEN)
052000        SET LF-AVAILABLE TO TRUE
052100     ELSE
052200        MOVE -1 TO V-LF-PWR
052300        SET LF-NOT-AVAILABLE TO TRUE.
052400
052500     IF W-SPAN > C-SPAN-HF-MIN
052600        MOVE 0.15 TO W-BAND-BEG
052700        MOVE 0.40 TO W-BAND-END
052800        PERFORM 510-CALC-BAND-SUM THRU 510-EXIT
052900        COMPUTE V-HF-PWR ROUNDED =
053000             (W-BAND-SUM * C-HAMMING-FACTOR) /
053100             (2 * SPEC-LEN * SPEC-LEN)
053200        SET HF-AVAILABLE TO TRUE
053300     ELSE
053400        MOVE -1 TO V-HF-PWR
053500        SET HF-NOT-AVAILABLE TO TRUE.
053600
053700     IF LF-AVAILABLE AND HF-AVAILABLE AND V-HF-PWR NOT = 0
053800        COMPUTE V-LFHF-RATIO ROUNDED = V-LF-PWR / V-HF-PWR
053900     ELSE
054000        MOVE -1 TO V-LFHF-RATIO.
054100 500-EXIT.
054200     EXIT.
054300
054400*****************************************************************
054500* 510-CALC-BAND-SUM / 515-SUM-ONE-BAND-BIN - SUM OF THE AVERAGED
054600* SPECTRUM OVER BINS WHOSE FREQUENCY FALLS IN [W-BAND-BEG,
054700* W-BAND-END].  CALLED ONCE PER BAND WITH THE LIMITS PRE-SET.
054800*****************************************************************
054900 510-CALC-BAND-SUM.
055000     MOVE ZERO TO W-BAND-SUM.
055100     PERFORM 515-SUM-ONE-BAND-BIN THRU 515-EXIT
055200             VARYING W-I FROM 1 BY 1 UNTIL W-I > SPEC-LEN.
055300 510-EXIT.
055400     EXIT.
055500
055600 515-SUM-ONE-BAND-BIN.
055700     IF W-SP-FREQ-HZ(W-I) NOT < W-BAND-BEG
055800        AND W-SP-FREQ-HZ(W-I) NOT > W-BAND-END
055900        ADD W-SP-POWER(W-I) TO W-BAND-SUM.
056000 515-EXIT.
056100     EXIT.
056200
056300*****************************************************************
056400* 600-EXPORT-SPECTRUM - COPY THE AVERAGED SPECTRUM TO THE
056500* LINKAGE AREA RESRPT READS FOR THE VERBOSE LOG.
056600*****************************************************************
056700 600-EXPORT-SPECTRUM.
056800     MOVE W-SP-FREQ-HZ(W-I) TO SP-FREQ-HZ(W-I).
056900     MOVE W-SP-POWER(W-I) TO SP-POWER(W-I).
057000 600-EXIT.
057100     EXIT.
